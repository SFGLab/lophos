000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LOPQCK.
000120 AUTHOR.        T. STAMATIOU.
000130 INSTALLATION.  BULL HN INFORMATION SYSTEMS HELLAS - GENOME OPS GRP.
000140 DATE-WRITTEN.  MARCH 1996.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*--------------------------------------------------------------
000180*  CHANGE LOG
000190*  19960312 TST  ORIGINAL - CALL-BREAKDOWN QC (MODE "B") ONLY.    TST9603 
000200*                TEN METRIC ROWS COUNTING BIAS CALLS OUT OF THE
000210*                JUST-WRITTEN PEAKOUT/LOOPOUT FILES.
000220*  19960508 TST  ADDED MODE "Q" QUICK-QC SUMMARY - RE-READS THE   TST9605 
000230*                SAME TWO RESULT FILES A SECOND TIME AND ADDS
000240*                SIGNIFICANT COUNTS AND MEDIANS (REQ LG-114).
000250*                MODE PASSED IN AS A SECOND CALL PARAMETER SO
000260*                ONE LOAD MODULE COVERS BOTH REPORTS.
000270*  19980715 MDP  QUICK-QC BLOCK NOW ALSO KEYED TO THE OPERATOR    MDP9807 
000280*                CONSOLE UNDER THE "QC SUMMARY" HEADING (PR
000290*                LG-179) - OPERATORS WERE HAVING TO OPEN THE
000300*                OUTPUT FILE JUST TO READ THE OVERNIGHT RUN.
000310*  19990118 TST  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS      TST9901
000320*                PROGRAM.  SIGNED OFF PER MEMO 99-004.
000321*  20030508 KPN  BIAS-CALL COMPARE LITERALS IN THE BREAKDOWN AND  KPN0305
000322*                QUICK-QC TALLY EVALUATES WERE ALL-CAPS BUT
000323*                LOPPEAK/LOPLOOP WRITE MIXED-CASE BIAS-CALL
000324*                VALUES - NOTHING WAS MATCHING.  LITERALS
000325*                CORRECTED TO MATCH (PR LG-241).
000330*--------------------------------------------------------------
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER. PENTIUM-100.
000370 OBJECT-COMPUTER. PENTIUM-100.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420     SELECT PEAKRES ASSIGN TO "PEAKOUT"
000430         ORGANIZATION LINE SEQUENTIAL
000440         FILE STATUS IS WS-PEAKRES-STAT.
000450
000460     SELECT LOOPRES ASSIGN TO "LOOPOUT"
000470         ORGANIZATION LINE SEQUENTIAL
000480         FILE STATUS IS WS-LOOPRES-STAT.
000490
000500     SELECT CALLBRK ASSIGN TO "CALLBRK"
000510         ORGANIZATION LINE SEQUENTIAL
000520         FILE STATUS IS WS-CALLBRK-STAT.
000530
000540     SELECT QUICKQC ASSIGN TO "QUICKQC"
000550         ORGANIZATION LINE SEQUENTIAL
000560         FILE STATUS IS WS-QUICKQC-STAT.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  PEAKRES.
000610 01  PEAKRES-REC              PIC X(150).
000620
000630 FD  LOOPRES.
000640 01  LOOPRES-REC              PIC X(220).
000650
000660 FD  CALLBRK.
000670 01  CALLBRK-REC              PIC X(51).
000680
000690 FD  QUICKQC.
000700 01  QUICKQC-REC              PIC X(51).
000710
000720 WORKING-STORAGE SECTION.
000730 77  WS-PEAKRES-STAT           PIC X(02).
000740 77  WS-LOOPRES-STAT           PIC X(02).
000750 77  WS-CALLBRK-STAT           PIC X(02).
000760 77  WS-QUICKQC-STAT           PIC X(02).
000770 77  WS-PEAK-EOF-SW            PIC X(01) VALUE "N".
000780     88  WS-PEAK-EOF           VALUE "Y".
000790 77  WS-LOOP-EOF-SW            PIC X(01) VALUE "N".
000800     88  WS-LOOP-EOF           VALUE "Y".
000810
000820 COPY LOPRES1.
000830
000840*--------------------------------------------------------------
000850*  BIAS-CALL COUNTERS.  GROUPED THEN REDEFINED AS A 4-ENTRY
000860*  TABLE SO THE CROSS-FOOT AGAINST THE TOTAL CAN BE WALKED BY
000870*  SUBSCRIPT RATHER THAN FOUR SEPARATE ADD STATEMENTS.
000880*--------------------------------------------------------------
000890 01  WS-PK-CALL-COUNTS.
000900     05  WS-PK-MAT-CNT         PIC 9(07) COMP VALUE 0.
000910     05  WS-PK-PAT-CNT         PIC 9(07) COMP VALUE 0.
000920     05  WS-PK-BAL-CNT         PIC 9(07) COMP VALUE 0.
000930     05  WS-PK-UND-CNT         PIC 9(07) COMP VALUE 0.
000940 01  WS-PK-CALL-COUNTS-R REDEFINES WS-PK-CALL-COUNTS.
000950     05  WS-PK-CALL-CNT        PIC 9(07) COMP OCCURS 4 TIMES.
000960
000970 01  WS-LP-CALL-COUNTS.
000980     05  WS-LP-MAT-CNT         PIC 9(07) COMP VALUE 0.
000990     05  WS-LP-PAT-CNT         PIC 9(07) COMP VALUE 0.
001000     05  WS-LP-BAL-CNT         PIC 9(07) COMP VALUE 0.
001010     05  WS-LP-UND-CNT         PIC 9(07) COMP VALUE 0.
001020 01  WS-LP-CALL-COUNTS-R REDEFINES WS-LP-CALL-COUNTS.
001030     05  WS-LP-CALL-CNT        PIC 9(07) COMP OCCURS 4 TIMES.
001040
001050 77  WS-PK-TOTAL-CNT           PIC 9(07) COMP VALUE 0.
001060 77  WS-LP-TOTAL-CNT           PIC 9(07) COMP VALUE 0.
001070 77  WS-PK-SIGNIF-CNT          PIC 9(07) COMP VALUE 0.
001080 77  WS-LP-SIGNIF-CNT          PIC 9(07) COMP VALUE 0.
001090
001100*--------------------------------------------------------------
001110*  RUNNING TABLES OF THE TOTAL COLUMN, BUILT WHILE RE-READING,
001120*  FOR THE MEDIAN CALCULATION (RULE QUICK-QC SUMMARY).
001130*--------------------------------------------------------------
001140 77  WS-PK-TOTAL-N             PIC 9(07) COMP VALUE 0.
001150 01  WS-PK-TOTAL-GROUP.
001160     05  WS-PK-TOTAL-TBL       PIC 9(07) COMP
001170                                OCCURS 1 TO 20000 TIMES
001180                                DEPENDING ON WS-PK-TOTAL-N
001190                                INDEXED BY PKT-IDX.
001200
001210 77  WS-LP-TOTAL-N             PIC 9(07) COMP VALUE 0.
001220 01  WS-LP-TOTAL-GROUP.
001230     05  WS-LP-TOTAL-TBL       PIC 9(07) COMP
001240                                OCCURS 1 TO 20000 TIMES
001250                                DEPENDING ON WS-LP-TOTAL-N
001260                                INDEXED BY LPT-IDX.
001270
001280*--------------------------------------------------------------
001290*  INSERTION-SORT AND MEDIAN WORK AREA.
001300*--------------------------------------------------------------
001310 77  WS-SRT-I                  PIC 9(07) COMP.
001320 77  WS-SRT-J                  PIC 9(07) COMP.
001330 77  WS-SRT-KEY                PIC 9(07) COMP.
001340 77  WS-MED-Q                  PIC 9(07) COMP.
001350 77  WS-MED-R                  PIC 9(07) COMP.
001360 77  WS-MED-B-IDX              PIC 9(07) COMP.
001370 01  WS-MED-WORK.
001380     05  WS-MED-A              PIC 9(07) COMP VALUE 0.
001390     05  WS-MED-B              PIC 9(07) COMP VALUE 0.
001400 01  WS-MED-WORK-R REDEFINES WS-MED-WORK.
001410     05  WS-MED-PAIR           PIC 9(07) COMP OCCURS 2 TIMES.
001420 77  WS-PK-MEDIAN               PIC 9(07)V999 VALUE 0.
001430 77  WS-LP-MEDIAN               PIC 9(07)V999 VALUE 0.
001440
001450*--------------------------------------------------------------
001460*  EDIT FIELDS FOR THE METRIC/VALUE REPORT LINES.
001470*--------------------------------------------------------------
001480 77  WS-EDIT-INT                PIC Z(6)9.
001490 77  WS-EDIT-MED                PIC ZZZZZZ9.999.
001500 77  WS-EDIT-DEC                PIC Z.999999.
001510
001520 LINKAGE SECTION.
001530 COPY LOPPRM1.
001540 01  LK-QC-MODE                 PIC X(01).
001550
001560 PROCEDURE DIVISION USING LK-PARM-AREA, LK-QC-MODE.
001570
001580 0000-MAIN-CONTROL.
001590     EVALUATE TRUE
001600         WHEN LK-QC-MODE = "B"
001610             PERFORM 2000-READ-FOR-BREAKDOWN THRU 2000-EXIT
001620             PERFORM 3000-WRITE-BREAKDOWN THRU 3000-EXIT
001630         WHEN LK-QC-MODE = "Q"
001640             PERFORM 2500-READ-FOR-QUICKQC THRU 2500-EXIT
001650             PERFORM 2600-MEDIAN-PEAKS THRU 2600-EXIT
001660             PERFORM 2650-MEDIAN-LOOPS THRU 2650-EXIT
001670             PERFORM 5000-WRITE-QUICKQC THRU 5000-EXIT
001680     END-EVALUATE.
001690     EXIT PROGRAM.
001700
001710*--------------------------------------------------------------
001720*  2000-READ-FOR-BREAKDOWN (CALL-BREAKDOWN QC).  STRAIGHT READ
001730*  AND TALLY OF THE TWO RESULT FILES LOPPEAK/LOPLOOP JUST
001740*  WROTE - NO THRESHOLDS INVOLVED.
001750*--------------------------------------------------------------
001760 2000-READ-FOR-BREAKDOWN.
001770     MOVE "N" TO WS-PEAK-EOF-SW.
001780     OPEN INPUT PEAKRES.
001790 2010-READ-PEAK-LOOP.
001800     READ PEAKRES INTO PEAK-RESULT-LINE
001810         AT END MOVE "Y" TO WS-PEAK-EOF-SW
001820     END-READ.
001830     IF WS-PEAK-EOF
001840        CLOSE PEAKRES
001850        GO TO 2020-READ-LOOP-INIT
001860     END-IF.
001870     ADD 1 TO WS-PK-TOTAL-CNT.
001880     EVALUATE TRUE
001890         WHEN PR-BIAS-CALL = "Maternal"     ADD 1 TO WS-PK-MAT-CNT
001900         WHEN PR-BIAS-CALL = "Paternal"     ADD 1 TO WS-PK-PAT-CNT
001910         WHEN PR-BIAS-CALL = "Balanced"     ADD 1 TO WS-PK-BAL-CNT
001920         WHEN OTHER                         ADD 1 TO WS-PK-UND-CNT
001930     END-EVALUATE.
001940     GO TO 2010-READ-PEAK-LOOP.
001950 2020-READ-LOOP-INIT.
001960     MOVE "N" TO WS-LOOP-EOF-SW.
001970     OPEN INPUT LOOPRES.
001980 2030-READ-LOOP-LOOP.
001990     READ LOOPRES INTO LOOP-RESULT-LINE
002000         AT END MOVE "Y" TO WS-LOOP-EOF-SW
002010     END-READ.
002020     IF WS-LOOP-EOF
002030        CLOSE LOOPRES
002040        GO TO 2000-EXIT
002050     END-IF.
002060     ADD 1 TO WS-LP-TOTAL-CNT.
002070     EVALUATE TRUE
002080         WHEN LR-BIAS-CALL = "Maternal"     ADD 1 TO WS-LP-MAT-CNT
002090         WHEN LR-BIAS-CALL = "Paternal"     ADD 1 TO WS-LP-PAT-CNT
002100         WHEN LR-BIAS-CALL = "Balanced"     ADD 1 TO WS-LP-BAL-CNT
002110         WHEN OTHER                         ADD 1 TO WS-LP-UND-CNT
002120     END-EVALUATE.
002130     GO TO 2030-READ-LOOP-LOOP.
002140 2000-EXIT.
002150     EXIT.
002160
002170*--------------------------------------------------------------
002180*  3000-WRITE-BREAKDOWN - TEN ROWS, FIXED ORDER PER RULE
002190*  CALL-BREAKDOWN QC.
002200*--------------------------------------------------------------
002210 3000-WRITE-BREAKDOWN.
002220     OPEN OUTPUT CALLBRK.
002230     MOVE SUMMARY-HEADER-LINE TO CALLBRK-REC.
002240     WRITE CALLBRK-REC.
002250
002260     MOVE "peaks_total" TO SM-METRIC.
002270     MOVE WS-PK-TOTAL-CNT TO WS-EDIT-INT.
002280     MOVE WS-EDIT-INT TO SM-VALUE.
002290     PERFORM 3010-EMIT-BRK-ROW THRU 3010-EXIT.
002300
002310     MOVE "peaks_maternal" TO SM-METRIC.
002320     MOVE WS-PK-MAT-CNT TO WS-EDIT-INT.
002330     MOVE WS-EDIT-INT TO SM-VALUE.
002340     PERFORM 3010-EMIT-BRK-ROW THRU 3010-EXIT.
002350
002360     MOVE "peaks_paternal" TO SM-METRIC.
002370     MOVE WS-PK-PAT-CNT TO WS-EDIT-INT.
002380     MOVE WS-EDIT-INT TO SM-VALUE.
002390     PERFORM 3010-EMIT-BRK-ROW THRU 3010-EXIT.
002400
002410     MOVE "peaks_balanced" TO SM-METRIC.
002420     MOVE WS-PK-BAL-CNT TO WS-EDIT-INT.
002430     MOVE WS-EDIT-INT TO SM-VALUE.
002440     PERFORM 3010-EMIT-BRK-ROW THRU 3010-EXIT.
002450
002460     MOVE "peaks_undetermined" TO SM-METRIC.
002470     MOVE WS-PK-UND-CNT TO WS-EDIT-INT.
002480     MOVE WS-EDIT-INT TO SM-VALUE.
002490     PERFORM 3010-EMIT-BRK-ROW THRU 3010-EXIT.
002500
002510     MOVE "loops_total" TO SM-METRIC.
002520     MOVE WS-LP-TOTAL-CNT TO WS-EDIT-INT.
002530     MOVE WS-EDIT-INT TO SM-VALUE.
002540     PERFORM 3010-EMIT-BRK-ROW THRU 3010-EXIT.
002550
002560     MOVE "loops_maternal" TO SM-METRIC.
002570     MOVE WS-LP-MAT-CNT TO WS-EDIT-INT.
002580     MOVE WS-EDIT-INT TO SM-VALUE.
002590     PERFORM 3010-EMIT-BRK-ROW THRU 3010-EXIT.
002600
002610     MOVE "loops_paternal" TO SM-METRIC.
002620     MOVE WS-LP-PAT-CNT TO WS-EDIT-INT.
002630     MOVE WS-EDIT-INT TO SM-VALUE.
002640     PERFORM 3010-EMIT-BRK-ROW THRU 3010-EXIT.
002650
002660     MOVE "loops_balanced" TO SM-METRIC.
002670     MOVE WS-LP-BAL-CNT TO WS-EDIT-INT.
002680     MOVE WS-EDIT-INT TO SM-VALUE.
002690     PERFORM 3010-EMIT-BRK-ROW THRU 3010-EXIT.
002700
002710     MOVE "loops_undetermined" TO SM-METRIC.
002720     MOVE WS-LP-UND-CNT TO WS-EDIT-INT.
002730     MOVE WS-EDIT-INT TO SM-VALUE.
002740     PERFORM 3010-EMIT-BRK-ROW THRU 3010-EXIT.
002750
002760     CLOSE CALLBRK.
002770 3000-EXIT.
002780     EXIT.
002790
002800 3010-EMIT-BRK-ROW.
002810     MOVE SUMMARY-LINE TO CALLBRK-REC.
002820     WRITE CALLBRK-REC.
002830 3010-EXIT.
002840     EXIT.
002850
002860*--------------------------------------------------------------
002870*  2500-READ-FOR-QUICKQC (RULE QUICK-QC SUMMARY).  SAME TALLY
002880*  AS THE BREAKDOWN PLUS THE SIGNIFICANT-CALL COUNT AND THE
002890*  RUNNING TOTAL-COLUMN TABLE USED FOR THE MEDIAN.
002900*--------------------------------------------------------------
002910 2500-READ-FOR-QUICKQC.
002920     MOVE "N" TO WS-PEAK-EOF-SW.
002930     OPEN INPUT PEAKRES.
002940 2510-READ-PEAK-LOOP.
002950     READ PEAKRES INTO PEAK-RESULT-LINE
002960         AT END MOVE "Y" TO WS-PEAK-EOF-SW
002970     END-READ.
002980     IF WS-PEAK-EOF
002990        CLOSE PEAKRES
003000        GO TO 2520-READ-LOOP-INIT
003010     END-IF.
003020     ADD 1 TO WS-PK-TOTAL-CNT.
003030     EVALUATE TRUE
003040         WHEN PR-BIAS-CALL = "Maternal"     ADD 1 TO WS-PK-MAT-CNT
003050         WHEN PR-BIAS-CALL = "Paternal"     ADD 1 TO WS-PK-PAT-CNT
003060         WHEN PR-BIAS-CALL = "Balanced"     ADD 1 TO WS-PK-BAL-CNT
003070         WHEN OTHER                         ADD 1 TO WS-PK-UND-CNT
003080     END-EVALUATE.
003090     IF PR-FDR NOT > LK-FDR-THRESHOLD
003100        AND PR-TOTAL NOT < LK-MIN-READS-PEAK
003110        ADD 1 TO WS-PK-SIGNIF-CNT
003120     END-IF.
003130     ADD 1 TO WS-PK-TOTAL-N.
003140     MOVE PR-TOTAL TO WS-PK-TOTAL-TBL(WS-PK-TOTAL-N).
003150     GO TO 2510-READ-PEAK-LOOP.
003160 2520-READ-LOOP-INIT.
003170     MOVE "N" TO WS-LOOP-EOF-SW.
003180     OPEN INPUT LOOPRES.
003190 2530-READ-LOOP-LOOP.
003200     READ LOOPRES INTO LOOP-RESULT-LINE
003210         AT END MOVE "Y" TO WS-LOOP-EOF-SW
003220     END-READ.
003230     IF WS-LOOP-EOF
003240        CLOSE LOOPRES
003250        GO TO 2500-EXIT
003260     END-IF.
003270     ADD 1 TO WS-LP-TOTAL-CNT.
003280     EVALUATE TRUE
003290         WHEN LR-BIAS-CALL = "Maternal"     ADD 1 TO WS-LP-MAT-CNT
003300         WHEN LR-BIAS-CALL = "Paternal"     ADD 1 TO WS-LP-PAT-CNT
003310         WHEN LR-BIAS-CALL = "Balanced"     ADD 1 TO WS-LP-BAL-CNT
003320         WHEN OTHER                         ADD 1 TO WS-LP-UND-CNT
003330     END-EVALUATE.
003340     IF LR-FDR-PAIRS NOT > LK-FDR-THRESHOLD
003350        AND LR-TOTAL-PAIRS NOT < LK-MIN-PAIRS-LOOP
003360        ADD 1 TO WS-LP-SIGNIF-CNT
003370     END-IF.
003380     ADD 1 TO WS-LP-TOTAL-N.
003390     MOVE LR-TOTAL-PAIRS TO WS-LP-TOTAL-TBL(WS-LP-TOTAL-N).
003400     GO TO 2530-READ-LOOP-LOOP.
003410 2500-EXIT.
003420     EXIT.
003430
003440*--------------------------------------------------------------
003450*  2600-MEDIAN-PEAKS / 2650-MEDIAN-LOOPS - IN-PLACE INSERTION
003460*  SORT OF THE TOTAL-COLUMN TABLE (NO SORT VERB - THESE ARE
003470*  WORKING-STORAGE TABLES, NOT SD FILES) FOLLOWED BY THE MIDDLE
003480*  VALUE, OR THE MEAN OF THE TWO MIDDLE VALUES WHEN THE COUNT
003490*  IS EVEN.  AN EMPTY TABLE IS TREATED AS A MEDIAN OF ZERO.
003500*--------------------------------------------------------------
003510 2600-MEDIAN-PEAKS.
003520     IF WS-PK-TOTAL-N = 0
003530        MOVE 0 TO WS-PK-MEDIAN
003540        GO TO 2600-EXIT
003550     END-IF.
003560     PERFORM 2610-SORT-PK-STEP THRU 2610-EXIT
003570         VARYING WS-SRT-I FROM 2 BY 1 UNTIL WS-SRT-I > WS-PK-TOTAL-N.
003580     DIVIDE WS-PK-TOTAL-N BY 2 GIVING WS-MED-Q REMAINDER WS-MED-R.
003590     IF WS-MED-R = 1
003600        COMPUTE WS-MED-B-IDX = WS-MED-Q + 1
003610        MOVE WS-PK-TOTAL-TBL(WS-MED-B-IDX) TO WS-MED-A
003620        COMPUTE WS-PK-MEDIAN ROUNDED = WS-MED-A
003630     ELSE
003640        MOVE WS-PK-TOTAL-TBL(WS-MED-Q) TO WS-MED-A
003650        COMPUTE WS-MED-B-IDX = WS-MED-Q + 1
003660        MOVE WS-PK-TOTAL-TBL(WS-MED-B-IDX) TO WS-MED-B
003670        COMPUTE WS-PK-MEDIAN ROUNDED = (WS-MED-A + WS-MED-B) / 2
003680     END-IF.
003690 2600-EXIT.
003700     EXIT.
003710
003720 2610-SORT-PK-STEP.
003730     MOVE WS-PK-TOTAL-TBL(WS-SRT-I) TO WS-SRT-KEY.
003740     MOVE WS-SRT-I TO WS-SRT-J.
003750 2611-SHIFT-BACK.
003760     IF WS-SRT-J > 1
003770        IF WS-PK-TOTAL-TBL(WS-SRT-J - 1) > WS-SRT-KEY
003780           MOVE WS-PK-TOTAL-TBL(WS-SRT-J - 1) TO WS-PK-TOTAL-TBL(WS-SRT-J)
003790           SUBTRACT 1 FROM WS-SRT-J
003800           GO TO 2611-SHIFT-BACK
003810        END-IF
003820     END-IF.
003830     MOVE WS-SRT-KEY TO WS-PK-TOTAL-TBL(WS-SRT-J).
003840 2610-EXIT.
003850     EXIT.
003860
003870 2650-MEDIAN-LOOPS.
003880     IF WS-LP-TOTAL-N = 0
003890        MOVE 0 TO WS-LP-MEDIAN
003900        GO TO 2650-EXIT
003910     END-IF.
003920     PERFORM 2660-SORT-LP-STEP THRU 2660-EXIT
003930         VARYING WS-SRT-I FROM 2 BY 1 UNTIL WS-SRT-I > WS-LP-TOTAL-N.
003940     DIVIDE WS-LP-TOTAL-N BY 2 GIVING WS-MED-Q REMAINDER WS-MED-R.
003950     IF WS-MED-R = 1
003960        COMPUTE WS-MED-B-IDX = WS-MED-Q + 1
003970        MOVE WS-LP-TOTAL-TBL(WS-MED-B-IDX) TO WS-MED-A
003980        COMPUTE WS-LP-MEDIAN ROUNDED = WS-MED-A
003990     ELSE
004000        MOVE WS-LP-TOTAL-TBL(WS-MED-Q) TO WS-MED-A
004010        COMPUTE WS-MED-B-IDX = WS-MED-Q + 1
004020        MOVE WS-LP-TOTAL-TBL(WS-MED-B-IDX) TO WS-MED-B
004030        COMPUTE WS-LP-MEDIAN ROUNDED = (WS-MED-A + WS-MED-B) / 2
004040     END-IF.
004050 2650-EXIT.
004060     EXIT.
004070
004080 2660-SORT-LP-STEP.
004090     MOVE WS-LP-TOTAL-TBL(WS-SRT-I) TO WS-SRT-KEY.
004100     MOVE WS-SRT-I TO WS-SRT-J.
004110 2661-SHIFT-BACK.
004120     IF WS-SRT-J > 1
004130        IF WS-LP-TOTAL-TBL(WS-SRT-J - 1) > WS-SRT-KEY
004140           MOVE WS-LP-TOTAL-TBL(WS-SRT-J - 1) TO WS-LP-TOTAL-TBL(WS-SRT-J)
004150           SUBTRACT 1 FROM WS-SRT-J
004160           GO TO 2661-SHIFT-BACK
004170        END-IF
004180     END-IF.
004190     MOVE WS-SRT-KEY TO WS-LP-TOTAL-TBL(WS-SRT-J).
004200 2660-EXIT.
004210     EXIT.
004220
004230*--------------------------------------------------------------
004240*  5000-WRITE-QUICKQC - SEVENTEEN ROWS, FIXED ORDER PER RULE
004250*  QUICK-QC SUMMARY.  EACH ROW IS ALSO COPIED TO THE OPERATOR
004260*  CONSOLE UNDER THE "QC SUMMARY" HEADING.
004270*--------------------------------------------------------------
004280 5000-WRITE-QUICKQC.
004290     OPEN OUTPUT QUICKQC.
004300     MOVE SUMMARY-HEADER-LINE TO QUICKQC-REC.
004310     WRITE QUICKQC-REC.
004320     DISPLAY "QC SUMMARY".
004330
004340     MOVE "peaks_total" TO SM-METRIC.
004350     MOVE WS-PK-TOTAL-CNT TO WS-EDIT-INT.
004360     MOVE WS-EDIT-INT TO SM-VALUE.
004370     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
004380
004390     MOVE "loops_total" TO SM-METRIC.
004400     MOVE WS-LP-TOTAL-CNT TO WS-EDIT-INT.
004410     MOVE WS-EDIT-INT TO SM-VALUE.
004420     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
004430
004440     MOVE "peaks_signif" TO SM-METRIC.
004450     MOVE WS-PK-SIGNIF-CNT TO WS-EDIT-INT.
004460     MOVE WS-EDIT-INT TO SM-VALUE.
004470     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
004480
004490     MOVE "loops_signif" TO SM-METRIC.
004500     MOVE WS-LP-SIGNIF-CNT TO WS-EDIT-INT.
004510     MOVE WS-EDIT-INT TO SM-VALUE.
004520     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
004530
004540     MOVE "peaks_total_reads_median" TO SM-METRIC.
004550     MOVE WS-PK-MEDIAN TO WS-EDIT-MED.
004560     MOVE WS-EDIT-MED TO SM-VALUE.
004570     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
004580
004590     MOVE "loops_total_pairs_median" TO SM-METRIC.
004600     MOVE WS-LP-MEDIAN TO WS-EDIT-MED.
004610     MOVE WS-EDIT-MED TO SM-VALUE.
004620     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
004630
004640     MOVE "peaks_calls_Maternal" TO SM-METRIC.
004650     MOVE WS-PK-MAT-CNT TO WS-EDIT-INT.
004660     MOVE WS-EDIT-INT TO SM-VALUE.
004670     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
004680
004690     MOVE "peaks_calls_Paternal" TO SM-METRIC.
004700     MOVE WS-PK-PAT-CNT TO WS-EDIT-INT.
004710     MOVE WS-EDIT-INT TO SM-VALUE.
004720     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
004730
004740     MOVE "peaks_calls_Balanced" TO SM-METRIC.
004750     MOVE WS-PK-BAL-CNT TO WS-EDIT-INT.
004760     MOVE WS-EDIT-INT TO SM-VALUE.
004770     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
004780
004790     MOVE "peaks_calls_Undetermined" TO SM-METRIC.
004800     MOVE WS-PK-UND-CNT TO WS-EDIT-INT.
004810     MOVE WS-EDIT-INT TO SM-VALUE.
004820     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
004830
004840     MOVE "loops_calls_Maternal" TO SM-METRIC.
004850     MOVE WS-LP-MAT-CNT TO WS-EDIT-INT.
004860     MOVE WS-EDIT-INT TO SM-VALUE.
004870     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
004880
004890     MOVE "loops_calls_Paternal" TO SM-METRIC.
004900     MOVE WS-LP-PAT-CNT TO WS-EDIT-INT.
004910     MOVE WS-EDIT-INT TO SM-VALUE.
004920     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
004930
004940     MOVE "loops_calls_Balanced" TO SM-METRIC.
004950     MOVE WS-LP-BAL-CNT TO WS-EDIT-INT.
004960     MOVE WS-EDIT-INT TO SM-VALUE.
004970     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
004980
004990     MOVE "loops_calls_Undetermined" TO SM-METRIC.
005000     MOVE WS-LP-UND-CNT TO WS-EDIT-INT.
005010     MOVE WS-EDIT-INT TO SM-VALUE.
005020     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
005030
005040     MOVE "fdr_threshold" TO SM-METRIC.
005050     MOVE LK-FDR-THRESHOLD TO WS-EDIT-DEC.
005060     MOVE WS-EDIT-DEC TO SM-VALUE.
005070     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
005080
005090     MOVE "min_reads_peak" TO SM-METRIC.
005100     MOVE LK-MIN-READS-PEAK TO WS-EDIT-INT.
005110     MOVE WS-EDIT-INT TO SM-VALUE.
005120     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
005130
005140     MOVE "min_pairs_loop" TO SM-METRIC.
005150     MOVE LK-MIN-PAIRS-LOOP TO WS-EDIT-INT.
005160     MOVE WS-EDIT-INT TO SM-VALUE.
005170     PERFORM 5010-EMIT-QC-ROW THRU 5010-EXIT.
005180
005190     CLOSE QUICKQC.
005200 5000-EXIT.
005210     EXIT.
005220
005230 5010-EMIT-QC-ROW.
005240     MOVE SUMMARY-LINE TO QUICKQC-REC.
005250     WRITE QUICKQC-REC.
005260     DISPLAY SUMMARY-LINE.
005270 5010-EXIT.
005280     EXIT.
005290

