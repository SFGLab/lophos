000100*==============================================================
000110*  LOPPRM1.CPY
000120*  LOPHOS PHASING SUITE - RESOLVED PARAMETER AREA.
000130*  COPY LOPPRM1.  INTO THE LINKAGE SECTION OF EVERY PHASE
000140*  PROGRAM (LOPPEAK, LOPLOOP, LOPPRIM, LOPQCK) AND INTO THE
000150*  WORKING-STORAGE OF LOPHOS, WHICH BUILDS IT ONCE AND PASSES
000160*  IT ON EVERY CALL.
000170*--------------------------------------------------------------
000180*  CHANGE LOG
000190*  19960312 TST  ORIGINAL - DEFAULTS HELD HERE AS VALUE CLAUSES   TST9603 
000200*                SO EVERY PROGRAM SEES THE SAME BUILT-INS.
000210*  19970622 KPN  ADDED MIN-ABS-LOG2 / MAX-AMBIG-FRAC (REQ         KPN9706 
000220*                LG-161) - ACCEPTED BUT NOT WIRED INTO THE
000230*                BIAS CALL, SEE LOPPEAK 5000-BIAS-CALL NOTE.
000240*  19990118 TST  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER.      TST9901 
000250*==============================================================
000260
000270 01  LK-PARM-AREA.
000280     05  LK-MAPQ-MIN           PIC 9(03)        VALUE 030.
000290     05  LK-PEAK-WINDOW        PIC 9(09)        VALUE 500.
000300     05  LK-ANCHOR-PAD         PIC 9(09)        VALUE 10000.
000310     05  LK-MIN-READS-PEAK     PIC 9(07)        VALUE 5.
000320     05  LK-MIN-PAIRS-LOOP     PIC 9(07)        VALUE 3.
000330     05  LK-FDR-THRESHOLD      PIC 9(01)V9(06)  VALUE 0.05.
000340     05  LK-KEEP-DUPLICATES    PIC X(01)        VALUE "N".
000350         88  LK-KEEP-DUPS-YES  VALUE "Y".
000360     05  LK-VALIDATE-LOOPS     PIC X(05)        VALUE "LOCAL".
000370         88  LK-VALIDATE-NONE  VALUE "NONE ".
000380         88  LK-VALIDATE-LOCAL VALUE "LOCAL".
000390     05  LK-PSEUDOCOUNT        PIC 9(03)V9(06)  VALUE 1.000000.
000400     05  LK-MIN-ABS-LOG2       PIC 9(03)V9(06)  VALUE 0.
000410     05  LK-MAX-AMBIG-FRAC     PIC 9(01)V9(06)  VALUE 0.5.
000420     05  LK-MIN-FOLD           PIC 9(03)V9(06)  VALUE 1.5.
000430     05  LK-PRIMARY-ONLY       PIC X(01)        VALUE "N".
000440         88  LK-PRIMARY-ONLY-YES VALUE "Y".
000450     05  LK-RUN-SUMMARY        PIC X(01)        VALUE "N".
000460         88  LK-RUN-SUMMARY-YES VALUE "Y".
000470
000480*----------------------------------------------------------------
000490*  80-COLUMN CONTROL-CARD IMAGE SHARED BY CFGIN, RUNCARD AND
000500*  PARMOUT - KEY LEFT-JUSTIFIED IN 1-20, '=' IN 21, VALUE
000510*  LEFT-JUSTIFIED IN 22-41, REST SPARE FOR THE OPERATOR'S
000520*  OWN NOTES (UNREAD BY THE PROGRAM).
000530*----------------------------------------------------------------
000540 01  WS-PARM-CARD.
000550     05  WS-PARM-KEY           PIC X(20).
000560     05  WS-PARM-EQ            PIC X(01).
000570     05  WS-PARM-VALUE         PIC X(20).
000580     05  WS-PV-N3    REDEFINES WS-PARM-VALUE PIC 9(03).
000590     05  WS-PV-N9    REDEFINES WS-PARM-VALUE PIC 9(09).
000600     05  WS-PV-N7    REDEFINES WS-PARM-VALUE PIC 9(07).
000610     05  WS-PV-N1V6  REDEFINES WS-PARM-VALUE PIC 9(01)V9(06).
000620     05  WS-PV-N3V6  REDEFINES WS-PARM-VALUE PIC 9(03)V9(06).
000630     05  WS-PV-X1    REDEFINES WS-PARM-VALUE PIC X(01).
000640     05  WS-PV-X5    REDEFINES WS-PARM-VALUE PIC X(05).
000650     05  FILLER                PIC X(39).
000660

