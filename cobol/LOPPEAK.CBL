000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LOPPEAK.
000120 AUTHOR.        T. TEMERZIDIS.
000130 INSTALLATION.  BULL HN INFORMATION SYSTEMS HELLAS - GENOME OPS GRP.
000140 DATE-WRITTEN.  MARCH 1996.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*--------------------------------------------------------------
000180*  CHANGE LOG
000190*  19960312 TST  ORIGINAL - PEAK-COUNTER / STATS ENGINE / BIAS    TST9603 
000200*                CALLER FOR THE ALLELE PHASING BATCH (REQ
000210*                LG-101).  CALLED FROM LOPHOS 2000-RUN-PEAKS.
000220*  19960404 TST  ADDED MATE-CHROM/MATE-POS LOAD FOR THE LOOP      TST9604 
000230*                SIDE (SHARED ALIGNMENT TABLE, REQ LG-114).
000240*  19970622 KPN  RAISED ALIGNMENT TABLE TO 50000 ENTRIES; ADDED   KPN9706 
000250*                OVERFLOW SWITCH (REQ LG-161, CHR1 TRUNCATION).
000260*  19980715 KPN  REWORKED BINOMIAL TEST TO A RUNNING-TERM         KPN9807 
000270*                RECURRENCE - THE OLD FACTORIAL ROUTINE BLEW
000280*                UP PAST N=40 (PR LG-179).
000290*  19990118 TST  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS      TST9901 
000300*                PROGRAM.  SIGNED OFF PER MEMO 99-004.
000310*  20020917 MDP  DEFAULT PEAK NAMES (PEAK_<SEQ>) FOR BLANK NAME   MDP0209
000320*                COLUMN (REQ LG-233).
000321*  20030619 KPN  6010-WRITE-ONE-PEAK MOVED P-VALUE/FDR STRAIGHT   KPN0306
000322*                FROM THE 12-PLACE WORKING FIELDS TO THE 6-PLACE
000323*                OUTPUT FIELDS - MOVE TRUNCATES, DOESN'T ROUND.
000324*                CHANGED TO COMPUTE ... ROUNDED (PR LG-248).
000325*                ALSO WIDENED WS-FDR-Q TO 5 INTEGER DIGITS - AT
000326*                RANK 1 Q = P * N CAN REACH THE FULL 20000-ENTRY
000327*                TABLE SIZE AND WAS OVERFLOWING THE OLD 4-DIGIT
000328*                FIELD (SAME PR).
000330*--------------------------------------------------------------
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER. PENTIUM-100.
000370 OBJECT-COMPUTER. PENTIUM-100.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420     SELECT ALMFILE ASSIGN TO "ALMFILE"
000430         ORGANIZATION LINE SEQUENTIAL
000440         FILE STATUS IS WS-ALMFILE-STAT.
000450
000460     SELECT PEAKIN  ASSIGN TO "PEAKIN"
000470         ORGANIZATION LINE SEQUENTIAL
000480         FILE STATUS IS WS-PEAKIN-STAT.
000490
000500     SELECT PEAKOUT ASSIGN TO "PEAKOUT"
000510         ORGANIZATION LINE SEQUENTIAL
000520         FILE STATUS IS WS-PEAKOUT-STAT.
000530
000540 DATA DIVISION.
000550 FILE SECTION.
000560 FD  ALMFILE.
000570 01  ALMFILE-REC              PIC X(100).
000580
000590 FD  PEAKIN.
000600 01  PEAKIN-REC               PIC X(200).
000610
000620 FD  PEAKOUT.
000630 01  PEAKOUT-REC              PIC X(150).
000640
000650 WORKING-STORAGE SECTION.
000660 77  WS-ALMFILE-STAT          PIC X(02).
000670 77  WS-PEAKIN-STAT           PIC X(02).
000680 77  WS-PEAKOUT-STAT          PIC X(02).
000690 77  WS-EOF-SW                PIC X(01) VALUE "N".
000700     88  WS-EOF               VALUE "Y".
000710
000720 COPY LOPREC1.
000730 COPY LOPRES1.
000740
000750*--------------------------------------------------------------
000760*  PEAK-NAME DEFAULTING WORK AREA (RULE R9).
000770*--------------------------------------------------------------
000780 77  WS-SEQ-NUM               PIC 9(07) COMP.
000790 77  WS-SEQ-EDIT               PIC Z(6)9.
000800 77  WS-SEQ-POS                PIC 9(01) COMP.
000810
000820*--------------------------------------------------------------
000830*  PEAK-WINDOW WORK AREA (RULE R2).
000840*--------------------------------------------------------------
000850 77  WS-PK-CENTRE              PIC 9(09) COMP.
000860 77  WS-WIN-START               PIC 9(09) COMP.
000870 77  WS-WIN-END                 PIC 9(09) COMP.
000880
000890*--------------------------------------------------------------
000900*  RG-TO-ALLELE WORK AREA (RULE R1).
000910*--------------------------------------------------------------
000920 77  WS-RG-UPPER                PIC X(20).
000930 77  WS-ALLELE-CODE             PIC X(01).
000940
000950*--------------------------------------------------------------
000960*  LOG2 RATIO WORK AREA (RULE R3) - NO INTRINSIC FUNCTIONS;
000970*  LOG2 BY RANGE REDUCTION (DIVIDE/MULTIPLY BY 2 TO [1,2)) THEN
000980*  24 BITS OF FRACTION BY REPEATED SQUARING.  KPN 19980715.
000990*--------------------------------------------------------------
001000 77  WS-M-PC                    PIC 9(07)V9(06).
001010 77  WS-P-PC                    PIC 9(07)V9(06).
001020 77  WS-LOG-WORK                PIC S9(08)V9(10).
001030 77  WS-LOG-EXP                 PIC S9(04) COMP.
001040 77  WS-LOG-FRAC                PIC S9(01)V9(10).
001050 77  WS-LOG-BITVAL              PIC S9(01)V9(10).
001060 77  WS-LOG-ITER                PIC 9(02) COMP.
001070
001080*--------------------------------------------------------------
001090*  EXACT BINOMIAL WORK AREA (RULE R4) - DIRECT POINT-
001100*  PROBABILITY SUM, NO FACTORIALS (SEE 19980715 NOTE ABOVE).
001110*--------------------------------------------------------------
001120 77  WS-BI-M                    PIC 9(07) COMP.
001130 77  WS-BI-P                    PIC 9(07) COMP.
001140 77  WS-BI-N                    PIC 9(07) COMP.
001150 77  WS-BI-K                    PIC 9(07) COMP.
001160 77  WS-BI-I                    PIC 9(07) COMP.
001170 77  WS-BI-TERM0                PIC 9(01)V9(12).
001180 77  WS-BI-CUR                  PIC 9(01)V9(12).
001190 77  WS-BI-OBS                  PIC 9(01)V9(12).
001200 77  WS-BI-SUM                  PIC 9(01)V9(12).
001210
001220*--------------------------------------------------------------
001230*  FDR PREFIX-MIN WORK AREA (RULE R6) - HOME-GROWN INSERTION
001240*  SORT OF WS-FDR-TABLE; NO SORT VERB, TABLE ISN'T AN SD FILE.
001250*--------------------------------------------------------------
001260 77  WS-FDR-J                   PIC 9(07) COMP.
001270 77  WS-FDR-KEY-V                PIC 9(01)V9(12).
001280 77  WS-FDR-KEY-O                PIC 9(07) COMP.
001290 77  WS-FDR-Q                    PIC 9(05)V9(12).
001300 77  WS-FDR-PREV-MIN              PIC 9(01)V9(12).
001310
001320*--------------------------------------------------------------
001330*  BIAS CALL WORK AREA (RULE R5).
001340*--------------------------------------------------------------
001350 77  WS-BC-TOTAL                  PIC 9(07) COMP.
001360 77  WS-BC-FOLD-P                 PIC 9(07) COMP.
001370 77  WS-BC-FOLD-M                 PIC 9(07) COMP.
001380
001390 LINKAGE SECTION.
001400 COPY LOPPRM1.
001410
001420 PROCEDURE DIVISION USING LK-PARM-AREA.
001430
001440 0000-MAIN-CONTROL.
001450     PERFORM 1500-LOAD-ALIGN    THRU 1500-EXIT.
001460     PERFORM 2000-READ-PEAKS    THRU 2000-EXIT.
001470     PERFORM 3000-COUNT-PEAKS   THRU 3000-EXIT.
001480     PERFORM 4000-STATS-ENGINE  THRU 4000-EXIT.
001490     PERFORM 5000-BIAS-CALL     THRU 5000-EXIT.
001500     PERFORM 6000-WRITE-PEAK-OUT THRU 6000-EXIT.
001510     EXIT PROGRAM.
001520
001530*--------------------------------------------------------------
001540*  1500-LOAD-ALIGN - LOADS THE WHOLE SORTED ALIGNMENT FILE INTO
001550*  WS-ALN-TABLE.  THE SOURCE FETCHES ALIGNMENTS BY INDEXED
001560*  REGION PER FEATURE; WE HAVE NO KEYED ORGANIZATION ON A
001570*  SEQUENTIAL TEXT FILE, SO WE LOAD ONCE AND RESCAN THE TABLE
001580*  PER PEAK INSTEAD (REQ LG-114 DESIGN NOTE).
001590*--------------------------------------------------------------
001600 1500-LOAD-ALIGN.
001610     MOVE 0   TO WS-ALN-COUNT.
001620     MOVE "N" TO WS-ALN-OVERFLOW.
001630     MOVE "N" TO WS-EOF-SW.
001640     OPEN INPUT ALMFILE.
001650 1510-READ-ALIGN-LOOP.
001660     READ ALMFILE INTO ALIGNMENT-RECORD-IN
001670         AT END MOVE "Y" TO WS-EOF-SW
001680     END-READ.
001690     IF WS-EOF
001700        CLOSE ALMFILE
001710        GO TO 1500-EXIT
001720     END-IF.
001730     IF WS-ALN-COUNT NOT < 50000
001740        MOVE "Y" TO WS-ALN-OVERFLOW
001750        GO TO 1510-READ-ALIGN-LOOP
001760     END-IF.
001770     ADD 1 TO WS-ALN-COUNT.
001780     MOVE ALN-CHROM-IN         TO ALN-CHROM(WS-ALN-COUNT).
001790     MOVE ALN-POS-START-IN     TO ALN-POS-START(WS-ALN-COUNT).
001800     MOVE ALN-POS-END-IN       TO ALN-POS-END(WS-ALN-COUNT).
001810     MOVE ALN-MAPQ-IN          TO ALN-MAPQ(WS-ALN-COUNT).
001820     MOVE ALN-DUP-FLAG-IN      TO ALN-DUP-FLAG(WS-ALN-COUNT).
001830     MOVE ALN-UNMAPPED-FLAG-IN TO ALN-UNMAPPED-FLAG(WS-ALN-COUNT).
001840     MOVE ALN-RG-LABEL-IN      TO ALN-RG-LABEL(WS-ALN-COUNT).
001850     MOVE ALN-MATE-CHROM-IN    TO ALN-MATE-CHROM(WS-ALN-COUNT).
001860     MOVE ALN-MATE-POS-IN      TO ALN-MATE-POS(WS-ALN-COUNT).
001870     IF ALN-MATE-CHROM-IN = SPACES OR ALN-MATE-CHROM-IN = "*"
001880        MOVE "N" TO ALN-HAS-MATE(WS-ALN-COUNT)
001890     ELSE
001900        MOVE "Y" TO ALN-HAS-MATE(WS-ALN-COUNT)
001910     END-IF.
001920     GO TO 1510-READ-ALIGN-LOOP.
001930 1500-EXIT.
001940     EXIT.
001950
001960*--------------------------------------------------------------
001970*  2000-READ-PEAKS - TAB-SEPARATED PEAKS FILE, >= 3 COLUMNS,
001980*  EXTRA COLUMNS IGNORED.  BLANK NAME DEFAULTED PER RULE R9.
001990*--------------------------------------------------------------
002000 2000-READ-PEAKS.
002010     MOVE 0   TO WS-PEAK-COUNT.
002020     MOVE "N" TO WS-EOF-SW.
002030     OPEN INPUT PEAKIN.
002040 2010-READ-PEAK-LOOP.
002050     READ PEAKIN INTO TAB-SEP-LINE-IN
002060         AT END MOVE "Y" TO WS-EOF-SW
002070     END-READ.
002080     IF WS-EOF
002090        CLOSE PEAKIN
002100        GO TO 2000-EXIT
002110     END-IF.
002120     MOVE SPACES TO WS-PK-CHROM WS-PK-NAME.
002130     MOVE 0      TO WS-PK-START WS-PK-END.
002140     UNSTRING TAB-SEP-LINE-IN DELIMITED BY X"09"
002150         INTO WS-PK-CHROM, WS-PK-START, WS-PK-END, WS-PK-NAME.
002160     ADD 1 TO WS-PEAK-COUNT.
002170     MOVE WS-PK-CHROM TO PK-CHROM(WS-PEAK-COUNT).
002180     MOVE WS-PK-START TO PK-START(WS-PEAK-COUNT).
002190     MOVE WS-PK-END   TO PK-END(WS-PEAK-COUNT).
002200     IF WS-PK-NAME = SPACES
002210        COMPUTE WS-SEQ-NUM = WS-PEAK-COUNT - 1
002220        PERFORM 2050-BUILD-PEAK-NAME THRU 2058-BUILD-NAME
002230        MOVE WS-PK-NAME TO PK-NAME(WS-PEAK-COUNT)
002240     ELSE
002250        MOVE WS-PK-NAME TO PK-NAME(WS-PEAK-COUNT)
002260     END-IF.
002270     MOVE 0 TO PK-MATERNAL(WS-PEAK-COUNT).
002280     MOVE 0 TO PK-PATERNAL(WS-PEAK-COUNT).
002290     GO TO 2010-READ-PEAK-LOOP.
002300 2000-EXIT.
002310     EXIT.
002320
002330 2050-BUILD-PEAK-NAME.
002340     MOVE WS-SEQ-NUM TO WS-SEQ-EDIT.
002350     MOVE 1 TO WS-SEQ-POS.
002360 2055-FIND-DIGIT.
002370     IF WS-SEQ-EDIT(WS-SEQ-POS:1) NOT = SPACE
002380        GO TO 2058-BUILD-NAME
002390     END-IF.
002400     ADD 1 TO WS-SEQ-POS.
002410     GO TO 2055-FIND-DIGIT.
002420 2058-BUILD-NAME.
002430     MOVE SPACES TO WS-PK-NAME.
002440     STRING "peak_" DELIMITED BY SIZE
002450            WS-SEQ-EDIT(WS-SEQ-POS:) DELIMITED BY SIZE
002460            INTO WS-PK-NAME.
002470
002480*--------------------------------------------------------------
002490*  3000-COUNT-PEAKS (PEAK-COUNTER) - RULE R2 WINDOW CALC, THEN
002500*  THE ALIGNMENT TABLE SCAN FOR EACH PEAK IN INPUT ORDER.
002510*--------------------------------------------------------------
002520 3000-COUNT-PEAKS.
002530     PERFORM 3010-COUNT-ONE-PEAK VARYING PEAK-IDX FROM 1 BY 1
002540         UNTIL PEAK-IDX > WS-PEAK-COUNT.
002550 3000-EXIT.
002560     EXIT.
002570
002580 3010-COUNT-ONE-PEAK.
002590     PERFORM 3050-CALC-WINDOW.
002600     PERFORM 3200-SCAN-ALN-TABLE.
002610
002620 3050-CALC-WINDOW.
002630     COMPUTE WS-PK-CENTRE =
002640         (PK-START(PEAK-IDX) + PK-END(PEAK-IDX)) / 2.
002650     IF WS-PK-CENTRE < LK-PEAK-WINDOW
002660        MOVE 0 TO WS-WIN-START
002670     ELSE
002680        COMPUTE WS-WIN-START = WS-PK-CENTRE - LK-PEAK-WINDOW
002690     END-IF.
002700     COMPUTE WS-WIN-END = WS-PK-CENTRE + LK-PEAK-WINDOW.
002710
002720 3200-SCAN-ALN-TABLE.
002730     PERFORM 3210-SCAN-ONE-ALN THRU 3210-EXIT
002740         VARYING ALN-IDX FROM 1 BY 1 UNTIL ALN-IDX > WS-ALN-COUNT.
002750
002760 3210-SCAN-ONE-ALN.
002770     IF ALN-CHROM(ALN-IDX) NOT = PK-CHROM(PEAK-IDX)
002780        GO TO 3210-EXIT
002790     END-IF.
002800     IF ALN-IS-UNMAPPED(ALN-IDX)
002810        GO TO 3210-EXIT
002820     END-IF.
002830     IF ALN-MAPQ(ALN-IDX) < LK-MAPQ-MIN
002840        GO TO 3210-EXIT
002850     END-IF.
002860     IF ALN-IS-DUP(ALN-IDX) AND NOT LK-KEEP-DUPS-YES
002870        GO TO 3210-EXIT
002880     END-IF.
002890     IF NOT (ALN-POS-START(ALN-IDX) < WS-WIN-END
002900         AND ALN-POS-END(ALN-IDX) > WS-WIN-START)
002910        GO TO 3210-EXIT
002920     END-IF.
002930     PERFORM 3100-RG-TO-ALLELE.
002940     EVALUATE WS-ALLELE-CODE
002950        WHEN "M"
002960           ADD 1 TO PK-MATERNAL(PEAK-IDX)
002970        WHEN "P"
002980           ADD 1 TO PK-PATERNAL(PEAK-IDX)
002990        WHEN OTHER
003000           CONTINUE
003010     END-EVALUATE.
003020 3210-EXIT.
003030     EXIT.
003040
003050*--------------------------------------------------------------
003060*  3100-RG-TO-ALLELE (ALLELE RG MAPPING) - EXACT CASE-
003070*  INSENSITIVE MATCH, NOT SUBSTRING (RULE R1).  INSPECT
003080*  CONVERTING DOES THE UPPER-CASE FOLD - NO INTRINSIC FUNCTION.
003090*--------------------------------------------------------------
003100 3100-RG-TO-ALLELE.
003110     MOVE ALN-RG-LABEL(ALN-IDX) TO WS-RG-UPPER.
003120     INSPECT WS-RG-UPPER CONVERTING
003130         "abcdefghijklmnopqrstuvwxyz" TO
003140         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003150     EVALUATE TRUE
003160        WHEN WS-RG-UPPER = "MATERNAL" OR WS-RG-UPPER = "MAT"
003170                                       OR WS-RG-UPPER = "M"
003180           MOVE "M" TO WS-ALLELE-CODE
003190        WHEN WS-RG-UPPER = "PATERNAL" OR WS-RG-UPPER = "PAT"
003200                                       OR WS-RG-UPPER = "P"
003210           MOVE "P" TO WS-ALLELE-CODE
003220        WHEN OTHER
003230           MOVE "U" TO WS-ALLELE-CODE
003240     END-EVALUATE.
003250
003260*--------------------------------------------------------------
003270*  4000-STATS-ENGINE - LOG2 RATIO, EXACT BINOMIAL P, THEN THE
003280*  ASCENDING PREFIX-MIN Q-VALUE PASS OVER ALL PEAKS AT ONCE.
003290*--------------------------------------------------------------
003300 4000-STATS-ENGINE.
003310     PERFORM 4050-STATS-ONE-PEAK VARYING PEAK-IDX FROM 1 BY 1
003320         UNTIL PEAK-IDX > WS-PEAK-COUNT.
003330     MOVE WS-PEAK-COUNT TO WS-FDR-COUNT.
003340     PERFORM 4300-FDR-PASS THRU 4300-EXIT.
003350 4000-EXIT.
003360     EXIT.
003370
003380 4050-STATS-ONE-PEAK.
003390     PERFORM 4100-LOG2-RATIO THRU 4109-NORM-DONE.
003400     PERFORM 4200-BINOMIAL-P THRU 4200-EXIT.
003410     MOVE PEAK-IDX             TO FDR-ORIG-IDX(PEAK-IDX).
003420     MOVE PK-P-VALUE(PEAK-IDX) TO FDR-PVALUE(PEAK-IDX).
003430
003440*--------------------------------------------------------------
003450*  4100-LOG2-RATIO (RULE R3) - RANGE-REDUCE (M+PC)/(P+PC) INTO
003460*  [1,2) COUNTING POWERS OF TWO SHIFTED, THEN 24 BITS OF
003470*  FRACTION BY REPEATED SQUARING.  KPN 19980715.
003480*--------------------------------------------------------------
003490 4100-LOG2-RATIO.
003500     COMPUTE WS-M-PC = PK-MATERNAL(PEAK-IDX) + LK-PSEUDOCOUNT.
003510     COMPUTE WS-P-PC = PK-PATERNAL(PEAK-IDX) + LK-PSEUDOCOUNT.
003520     DIVIDE WS-M-PC BY WS-P-PC GIVING WS-LOG-WORK.
003530     MOVE 0 TO WS-LOG-EXP.
003540 4105-NORM-HI-LOOP.
003550     IF WS-LOG-WORK < 2
003560        GO TO 4107-NORM-LO-LOOP
003570     END-IF.
003580     DIVIDE WS-LOG-WORK BY 2 GIVING WS-LOG-WORK.
003590     ADD 1 TO WS-LOG-EXP.
003600     GO TO 4105-NORM-HI-LOOP.
003610 4107-NORM-LO-LOOP.
003620     IF WS-LOG-WORK NOT < 1
003630        GO TO 4109-NORM-DONE
003640     END-IF.
003650     MULTIPLY WS-LOG-WORK BY 2.
003660     SUBTRACT 1 FROM WS-LOG-EXP.
003670     GO TO 4107-NORM-LO-LOOP.
003680 4109-NORM-DONE.
003690     MOVE 0   TO WS-LOG-FRAC.
003700     MOVE 0.5 TO WS-LOG-BITVAL.
003710     PERFORM 4120-LOG2-BIT-LOOP VARYING WS-LOG-ITER FROM 1 BY 1
003720         UNTIL WS-LOG-ITER > 24.
003730     COMPUTE PK-LOG2-RATIO(PEAK-IDX) ROUNDED =
003740         WS-LOG-EXP + WS-LOG-FRAC.
003750
003760 4120-LOG2-BIT-LOOP.
003770     COMPUTE WS-LOG-WORK = WS-LOG-WORK * WS-LOG-WORK.
003780     IF WS-LOG-WORK NOT < 2
003790        DIVIDE WS-LOG-WORK BY 2 GIVING WS-LOG-WORK
003800        ADD WS-LOG-BITVAL TO WS-LOG-FRAC
003810     END-IF.
003820     DIVIDE WS-LOG-BITVAL BY 2 GIVING WS-LOG-BITVAL.
003830
003840*--------------------------------------------------------------
003850*  4200-BINOMIAL-P (RULE R4) - EXACT TWO-SIDED TEST BY DIRECT
003860*  SUM OF POINT PROBABILITIES NO LARGER THAN THE OBSERVED ONE.
003870*  TERM(0) = 0.5**N BY REPEATED HALVING; TERM(I) = TERM(I-1) *
003880*  (N-I+1)/I - NO FACTORIALS, SEE 19980715 CHANGE-LOG NOTE.
003890*--------------------------------------------------------------
003900 4200-BINOMIAL-P.
003910     MOVE PK-MATERNAL(PEAK-IDX) TO WS-BI-M.
003920     MOVE PK-PATERNAL(PEAK-IDX) TO WS-BI-P.
003930     COMPUTE WS-BI-N = WS-BI-M + WS-BI-P.
003940     IF WS-BI-N = 0
003950        MOVE 1 TO PK-P-VALUE(PEAK-IDX)
003960        GO TO 4200-EXIT
003970     END-IF.
003980     MOVE WS-BI-M TO WS-BI-K.
003990     MOVE 1       TO WS-BI-TERM0.
004000     PERFORM 4210-HALVE-TERM0 VARYING WS-BI-I FROM 1 BY 1
004010         UNTIL WS-BI-I > WS-BI-N.
004020     MOVE WS-BI-TERM0 TO WS-BI-CUR.
004030     PERFORM 4220-STEP-TERM VARYING WS-BI-I FROM 1 BY 1
004040         UNTIL WS-BI-I > WS-BI-K.
004050     MOVE WS-BI-CUR TO WS-BI-OBS.
004060     MOVE WS-BI-TERM0 TO WS-BI-CUR.
004070     MOVE 0 TO WS-BI-SUM.
004080     IF WS-BI-CUR NOT > WS-BI-OBS
004090        ADD WS-BI-CUR TO WS-BI-SUM
004100     END-IF.
004110     PERFORM 4230-STEP-AND-ADD VARYING WS-BI-I FROM 1 BY 1
004120         UNTIL WS-BI-I > WS-BI-N.
004130     IF WS-BI-SUM > 1
004140        MOVE 1 TO WS-BI-SUM
004150     END-IF.
004160     MOVE WS-BI-SUM TO PK-P-VALUE(PEAK-IDX).
004170 4200-EXIT.
004180     EXIT.
004190
004200 4210-HALVE-TERM0.
004210     DIVIDE WS-BI-TERM0 BY 2 GIVING WS-BI-TERM0.
004220
004230 4220-STEP-TERM.
004240     COMPUTE WS-BI-CUR ROUNDED =
004250         WS-BI-CUR * (WS-BI-N - WS-BI-I + 1) / WS-BI-I.
004260
004270 4230-STEP-AND-ADD.
004280     COMPUTE WS-BI-CUR ROUNDED =
004290         WS-BI-CUR * (WS-BI-N - WS-BI-I + 1) / WS-BI-I.
004300     IF WS-BI-CUR NOT > WS-BI-OBS
004310        ADD WS-BI-CUR TO WS-BI-SUM
004320     END-IF.
004330
004340*--------------------------------------------------------------
004350*  4300-FDR-PASS (RULE R6) - HOME-GROWN INSERTION SORT OF
004360*  WS-FDR-TABLE ASCENDING BY P-VALUE (STABLE - SHIFTS ONLY ON
004370*  STRICTLY-GREATER), THEN THE PREFIX-MIN Q-VALUE WALK.  NOT
004380*  THE CANONICAL SUFFIX-MIN STEP-UP - MATCHES THE SOURCE.
004390*--------------------------------------------------------------
004400 4300-FDR-PASS.
004410     PERFORM 4310-INSERT-SORT THRU 4318-PLACE
004420         VARYING FDR-IDX FROM 2 BY 1 UNTIL FDR-IDX > WS-FDR-COUNT.
004430     MOVE 1 TO WS-FDR-PREV-MIN.
004440     PERFORM 4340-ASSIGN-Q VARYING FDR-IDX FROM 1 BY 1
004450         UNTIL FDR-IDX > WS-FDR-COUNT.
004460 4300-EXIT.
004470     EXIT.
004480
004490 4310-INSERT-SORT.
004500     MOVE FDR-PVALUE(FDR-IDX)   TO WS-FDR-KEY-V.
004510     MOVE FDR-ORIG-IDX(FDR-IDX) TO WS-FDR-KEY-O.
004520     MOVE FDR-IDX TO WS-FDR-J.
004530 4315-SHIFT-LOOP.
004540     IF WS-FDR-J < 2
004550        GO TO 4318-PLACE
004560     END-IF.
004570     IF FDR-PVALUE(WS-FDR-J - 1) NOT > WS-FDR-KEY-V
004580        GO TO 4318-PLACE
004590     END-IF.
004600     MOVE FDR-PVALUE(WS-FDR-J - 1)   TO FDR-PVALUE(WS-FDR-J).
004610     MOVE FDR-ORIG-IDX(WS-FDR-J - 1) TO FDR-ORIG-IDX(WS-FDR-J).
004620     SUBTRACT 1 FROM WS-FDR-J.
004630     GO TO 4315-SHIFT-LOOP.
004640 4318-PLACE.
004650     MOVE WS-FDR-KEY-V TO FDR-PVALUE(WS-FDR-J).
004660     MOVE WS-FDR-KEY-O TO FDR-ORIG-IDX(WS-FDR-J).
004670
004680 4340-ASSIGN-Q.
004690     COMPUTE WS-FDR-Q ROUNDED =
004700         FDR-PVALUE(FDR-IDX) * WS-FDR-COUNT / FDR-IDX.
004710     IF WS-FDR-Q < WS-FDR-PREV-MIN
004720        MOVE WS-FDR-Q TO WS-FDR-PREV-MIN
004730     END-IF.
004740     MOVE WS-FDR-PREV-MIN TO PK-FDR(FDR-ORIG-IDX(FDR-IDX)).
004750
004760*--------------------------------------------------------------
004770*  5000-BIAS-CALL (RULE R5).  MIN-ABS-LOG2 AND MAX-AMBIG-FRAC
004780*  ARE CARRIED IN LK-PARM-AREA BUT DELIBERATELY NOT TESTED
004790*  HERE - THE SOURCE'S THRESHOLD RECORD NEVER WIRED THEM IN
004800*  (REQ LG-161 NOTE, KPN 19970622).  DO NOT "FIX" THIS.
004810*--------------------------------------------------------------
004820 5000-BIAS-CALL.
004830     PERFORM 5010-BIAS-ONE-PEAK VARYING PEAK-IDX FROM 1 BY 1
004840         UNTIL PEAK-IDX > WS-PEAK-COUNT.
004850 5000-EXIT.
004860     EXIT.
004870
004880 5010-BIAS-ONE-PEAK.
004890     COMPUTE WS-BC-TOTAL =
004900         PK-MATERNAL(PEAK-IDX) + PK-PATERNAL(PEAK-IDX).
004910     COMPUTE WS-BC-FOLD-P = PK-PATERNAL(PEAK-IDX) * LK-MIN-FOLD.
004920     COMPUTE WS-BC-FOLD-M = PK-MATERNAL(PEAK-IDX) * LK-MIN-FOLD.
004930     IF WS-BC-FOLD-P < 1
004940        MOVE 1 TO WS-BC-FOLD-P
004950     END-IF.
004960     IF WS-BC-FOLD-M < 1
004970        MOVE 1 TO WS-BC-FOLD-M
004980     END-IF.
004990     EVALUATE TRUE
005000        WHEN WS-BC-TOTAL < LK-MIN-READS-PEAK
005010           MOVE "Undetermined" TO PK-BIAS-CALL(PEAK-IDX)
005020        WHEN PK-FDR(PEAK-IDX) NOT > LK-FDR-THRESHOLD
005030             AND PK-MATERNAL(PEAK-IDX) NOT < WS-BC-FOLD-P
005040           MOVE "Maternal"     TO PK-BIAS-CALL(PEAK-IDX)
005050        WHEN PK-FDR(PEAK-IDX) NOT > LK-FDR-THRESHOLD
005060             AND PK-PATERNAL(PEAK-IDX) NOT < WS-BC-FOLD-M
005070           MOVE "Paternal"     TO PK-BIAS-CALL(PEAK-IDX)
005080        WHEN OTHER
005090           MOVE "Balanced"     TO PK-BIAS-CALL(PEAK-IDX)
005100     END-EVALUATE.
005110
005120*--------------------------------------------------------------
005130*  6000-WRITE-PEAK-OUT (RESULT WRITER) - 11-COLUMN TAB-
005140*  SEPARATED PEAK-RESULT FILE, NO HEADER, INPUT ORDER.
005150*--------------------------------------------------------------
005160 6000-WRITE-PEAK-OUT.
005170     OPEN OUTPUT PEAKOUT.
005180     PERFORM 6010-WRITE-ONE-PEAK VARYING PEAK-IDX FROM 1 BY 1
005190         UNTIL PEAK-IDX > WS-PEAK-COUNT.
005200     CLOSE PEAKOUT.
005210 6000-EXIT.
005220     EXIT.
005230
005240 6010-WRITE-ONE-PEAK.
005250     MOVE PK-CHROM(PEAK-IDX)      TO PR-CHROM.
005260     MOVE PK-START(PEAK-IDX)      TO PR-START-POS.
005270     MOVE PK-END(PEAK-IDX)        TO PR-END-POS.
005280     MOVE PK-NAME(PEAK-IDX)       TO PR-PEAK-ID.
005290     MOVE PK-MATERNAL(PEAK-IDX)   TO PR-MATERNAL.
005300     MOVE PK-PATERNAL(PEAK-IDX)   TO PR-PATERNAL.
005310     COMPUTE PR-TOTAL =
005320         PK-MATERNAL(PEAK-IDX) + PK-PATERNAL(PEAK-IDX).
005330     MOVE PK-LOG2-RATIO(PEAK-IDX) TO PR-LOG2-RATIO.
005340     COMPUTE PR-P-VALUE ROUNDED = PK-P-VALUE(PEAK-IDX).
005350     COMPUTE PR-FDR ROUNDED = PK-FDR(PEAK-IDX).
005360     MOVE PK-BIAS-CALL(PEAK-IDX)  TO PR-BIAS-CALL.
005370     MOVE PEAK-RESULT-LINE TO PEAKOUT-REC.
005380     WRITE PEAKOUT-REC.
005390

