000100*==============================================================
000110*  LOPREC1.CPY
000120*  LOPHOS PHASING SUITE - INPUT RECORD LAYOUTS AND IN-MEMORY
000130*  ALIGNMENT / PEAK / LOOP TABLES.
000140*  COPY LOPREC1.  INTO WORKING-STORAGE SECTION OF LOPPEAK AND
000150*  LOPLOOP (BOTH PROGRAMS LOAD AND SCAN THE SAME ALIGNMENT
000160*  TABLE SHAPE; ONLY ONE OF THE TWO FEATURE TABLES IS USED BY
000170*  EACH CALLER).
000180*--------------------------------------------------------------
000190*  CHANGE LOG
000200*  19960312 TST  ORIGINAL LAYOUT - PEAK/LOOP PHASING PROJECT.     TST9603 
000210*  19960404 TST  ADDED MATE-CHROM/MATE-POS TO ALIGNMENT ENTRY     TST9604 
000220*                FOR LOOP CONCORDANCE COUNTING (REQ LG-114).
000230*  19970622 KPN  RAISED ALIGNMENT TABLE CEILING 20000 TO 50000    KPN9706 
000240*                ENTRIES - CHR1 RUNS WERE TRUNCATING (REQ LG-161)
000250*  19990118 TST  Y2K - NO 2-DIGIT YEAR FIELDS IN THIS MEMBER,     TST9901 
000260*                REVIEWED AND SIGNED OFF PER MEMO 99-004.
000290*==============================================================
000300
000310 01  ALIGNMENT-RECORD-IN.
000320     05  ALN-CHROM-IN         PIC X(20).
000330     05  ALN-POS-START-IN     PIC 9(09).
000340     05  ALN-POS-END-IN       PIC 9(09).
000350     05  ALN-MAPQ-IN          PIC 9(03).
000360     05  ALN-DUP-FLAG-IN      PIC X(01).
000370     05  ALN-UNMAPPED-FLAG-IN PIC X(01).
000380     05  ALN-RG-LABEL-IN      PIC X(20).
000390     05  ALN-MATE-CHROM-IN    PIC X(20).
000400     05  ALN-MATE-POS-IN      PIC 9(09).
000410     05  FILLER               PIC X(08).
000420
000430*----------------------------------------------------------------
000440*  RAW LINE-SEQUENTIAL CARD IMAGES FOR THE PEAKS AND LOOPS
000450*  FILES (TAB-SEPARATED, VARIABLE COLUMN COUNT).  UNSTRING'D
000460*  BY THE READER PARAGRAPHS INTO THE WS- FIELDS BELOW.
000470*----------------------------------------------------------------
000480 01  TAB-SEP-LINE-IN          PIC X(200).
000490
000500 01  WS-PEAK-CARD-FIELDS.
000510     05  WS-PK-CHROM          PIC X(20).
000520     05  WS-PK-START          PIC 9(09).
000530     05  WS-PK-END            PIC 9(09).
000540     05  WS-PK-NAME           PIC X(30).
000550     05  WS-PK-COL-CNT        PIC 9(02) COMP.
000560
000570 01  WS-LOOP-CARD-FIELDS.
000580     05  WS-LP-CHROM1         PIC X(20).
000590     05  WS-LP-START1         PIC 9(09).
000600     05  WS-LP-END1           PIC 9(09).
000610     05  WS-LP-CHROM2         PIC X(20).
000620     05  WS-LP-START2         PIC 9(09).
000630     05  WS-LP-END2           PIC 9(09).
000640     05  WS-LP-NAME           PIC X(30).
000650     05  WS-LP-COL-CNT        PIC 9(02) COMP.
000660
000670*----------------------------------------------------------------
000680*  IN-MEMORY ALIGNMENT TABLE - LOADED ONCE PER PHASE PROGRAM
000690*  FROM ALMFILE (CHROM/START-ORDER SEQUENTIAL), THEN RESCANNED
000700*  PER FEATURE.  SIZED FOR 50,000 RECORDS PER REQ LG-161; AN
000710*  OVERFLOW RAISES WS-ALN-OVERFLOW FOR THE CALLER TO REPORT.
000720*----------------------------------------------------------------
000730 01  WS-ALN-COUNT             PIC 9(07) COMP.
000740 01  WS-ALN-OVERFLOW          PIC X(01) VALUE "N".
000750     88  ALN-TABLE-FULL       VALUE "Y".
000760
000770 01  WS-ALN-TABLE.
000780     05  WS-ALN-ENTRY OCCURS 1 TO 50000 TIMES
000790                      DEPENDING ON WS-ALN-COUNT
000800                      INDEXED BY ALN-IDX.
000810         10  ALN-CHROM        PIC X(20).
000820         10  ALN-POS-START    PIC 9(09).
000830         10  ALN-POS-END      PIC 9(09).
000840         10  ALN-MAPQ         PIC 9(03).
000850         10  ALN-DUP-FLAG     PIC X(01).
000860             88  ALN-IS-DUP       VALUE "Y".
000870             88  ALN-NOT-DUP      VALUE "N".
000880         10  ALN-UNMAPPED-FLAG PIC X(01).
000890             88  ALN-IS-UNMAPPED  VALUE "Y".
000900             88  ALN-IS-MAPPED    VALUE "N".
000910         10  ALN-RG-LABEL     PIC X(20).
000920         10  ALN-MATE-CHROM   PIC X(20).
000930         10  ALN-MATE-POS     PIC 9(09).
000940         10  ALN-HAS-MATE     PIC X(01).
000950             88  ALN-MATE-PRESENT VALUE "Y".
000960
000970*----------------------------------------------------------------
000980*  IN-MEMORY PEAK TABLE (LOPPEAK ONLY) - ONE ENTRY PER
000990*  PEAK-RECORD, CARRYING THE COUNTS AND STATISTICS COMPUTED
001000*  ACROSS THE BATCH FLOW FOR THAT PEAK.
001010*----------------------------------------------------------------
001020 01  WS-PEAK-COUNT            PIC 9(07) COMP.
001030
001040 01  WS-PEAK-TABLE.
001050     05  WS-PEAK-ENTRY OCCURS 1 TO 20000 TIMES
001060                       DEPENDING ON WS-PEAK-COUNT
001070                       INDEXED BY PEAK-IDX.
001080         10  PK-CHROM         PIC X(20).
001090         10  PK-START         PIC 9(09).
001100         10  PK-END           PIC 9(09).
001110         10  PK-NAME          PIC X(30).
001120         10  PK-MATERNAL      PIC 9(07) COMP.
001130         10  PK-PATERNAL      PIC 9(07) COMP.
001140         10  PK-TOTAL         PIC 9(07) COMP.
001150         10  PK-LOG2-RATIO    PIC S9(03)V9(06).
001160         10  PK-P-VALUE       PIC 9(01)V9(12).
001170         10  PK-FDR           PIC 9(01)V9(12).
001180         10  PK-BIAS-CALL     PIC X(12).
001190
001200*----------------------------------------------------------------
001210*  IN-MEMORY LOOP TABLE (LOPLOOP ONLY) - ONE ENTRY PER
001220*  LOOP-RECORD, TWO PADDED ANCHORS AND THE MM/PP/AMBIGUOUS
001230*  PAIR COUNTS.
001240*----------------------------------------------------------------
001250 01  WS-LOOP-COUNT            PIC 9(07) COMP.
001260
001270 01  WS-LOOP-TABLE.
001280     05  WS-LOOP-ENTRY OCCURS 1 TO 20000 TIMES
001290                       DEPENDING ON WS-LOOP-COUNT
001300                       INDEXED BY LOOP-IDX.
001310         10  LP-CHROM1        PIC X(20).
001320         10  LP-START1        PIC 9(09).
001330         10  LP-END1          PIC 9(09).
001340         10  LP-CHROM2        PIC X(20).
001350         10  LP-START2        PIC 9(09).
001360         10  LP-END2          PIC 9(09).
001370         10  LP-NAME          PIC X(30).
001380         10  LP-MM-PAIRS      PIC 9(07) COMP.
001390         10  LP-PP-PAIRS      PIC 9(07) COMP.
001400         10  LP-AMBIG-PAIRS   PIC 9(07) COMP.
001410         10  LP-TOTAL-PAIRS   PIC 9(07) COMP.
001420         10  LP-LOG2-RATIO    PIC S9(03)V9(06).
001430         10  LP-P-VALUE       PIC 9(01)V9(12).
001440         10  LP-FDR           PIC 9(01)V9(12).
001450         10  LP-BIAS-CALL     PIC X(12).
001460         10  LP-LOCAL-Z       PIC S9(03)V9(06).
001470         10  LP-LOCAL-P       PIC 9(01)V9(12).
001480
001490*----------------------------------------------------------------
001500*  WORK AREA FOR THE FDR PREFIX-MIN PASS (R6) - AN INDEX/
001510*  P-VALUE PAIR TABLE BUILT, ASCENDING-SORTED, BY BOTH PHASE
001520*  PROGRAMS.  SIZED TO THE LARGER OF THE TWO FEATURE TABLES.
001530*----------------------------------------------------------------
001540 01  WS-FDR-TABLE.
001550     05  WS-FDR-ENTRY OCCURS 1 TO 20000 TIMES
001560                      DEPENDING ON WS-FDR-COUNT
001570                      INDEXED BY FDR-IDX.
001580         10  FDR-ORIG-IDX     PIC 9(07) COMP.
001590         10  FDR-PVALUE       PIC 9(01)V9(12).
001600 01  WS-FDR-COUNT             PIC 9(07) COMP.
001610

