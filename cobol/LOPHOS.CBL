000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LOPHOS.
000120 AUTHOR.        T. TEMERZIDIS.
000130 INSTALLATION.  BULL HN INFORMATION SYSTEMS HELLAS - GENOME OPS GRP.
000140 DATE-WRITTEN.  MARCH 1996.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*--------------------------------------------------------------
000180*  CHANGE LOG
000190*  19960312 TST  ORIGINAL - DRIVER FOR THE ALLELE PEAK/LOOP       TST9603
000200*                PHASING BATCH (REQ LG-101).  REPLACES THE OLD
000210*                MENU SHELL - SAME CALL-CHAIN IDIOM, NOW DRIVING
000220*                PHASE PROGRAMS INSTEAD OF SCREENS.
000230*  19960404 TST  ADDED CFGIN/RUNCARD TWO-LEVEL PARAMETER          TST9604 
000240*                RESOLUTION (REQ LG-114).
000250*  19970622 KPN  ADDED PRIMARY-ONLY AND RUN-SUMMARY CONDITIONAL   KPN9706 
000260*                CALLS TO LOPPRIM/LOPQCK (REQ LG-161).
000270*  19980903 TST  FIXED R10 RESOLUTION - RUN-CARD VALUE EQUAL TO   TST9809 
000280*                BUILT-IN DEFAULT NO LONGER MASKED A GENUINE
000290*                CONFIG OVERRIDE (PR LG-188).
000300*  19990118 TST  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS USED BY      TST9901 
000310*                THIS PROGRAM.  SIGNED OFF PER MEMO 99-004.
000320*  20020917 MDP  RESOLVED-RUN ECHO WRITTEN TO PARMOUT FOR AUDIT   MDP0209 
000330*                (REQ LG-233).
000340*--------------------------------------------------------------
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER. PENTIUM-100.
000380 OBJECT-COMPUTER. PENTIUM-100.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT OPTIONAL CFGIN   ASSIGN TO "CFGIN"
000440         ORGANIZATION LINE SEQUENTIAL
000450         FILE STATUS IS WS-CFGIN-STAT.
000460
000470     SELECT OPTIONAL RUNCARD ASSIGN TO "RUNCARD"
000480         ORGANIZATION LINE SEQUENTIAL
000490         FILE STATUS IS WS-RUNCARD-STAT.
000500
000510     SELECT PARMOUT ASSIGN TO "PARMOUT"
000520         ORGANIZATION LINE SEQUENTIAL
000530         FILE STATUS IS WS-PARMOUT-STAT.
000540
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  CFGIN.
000580 01  CFGIN-REC                PIC X(80).
000590
000600 FD  RUNCARD.
000610 01  RUNCARD-REC              PIC X(80).
000620
000630 FD  PARMOUT.
000640 01  PARMOUT-REC              PIC X(80).
000650
000660 WORKING-STORAGE SECTION.
000670 77  WS-CFGIN-STAT            PIC X(02).
000680 77  WS-RUNCARD-STAT          PIC X(02).
000690 77  WS-PARMOUT-STAT          PIC X(02).
000700 77  WS-EOF-SW                PIC X(01) VALUE "N".
000710     88  WS-EOF               VALUE "Y".
000720 77  WS-PARM-MODE             PIC X(01).
000730     88  WS-MODE-CONFIG       VALUE "C".
000740     88  WS-MODE-RUNCARD      VALUE "R".
000750 77  WS-QC-MODE               PIC X(01).
000760
000770 COPY LOPPRM1.
000780
000790*--------------------------------------------------------------
000800*  PRISTINE BUILT-IN DEFAULTS, KEPT SEPARATE FROM LK-PARM-AREA
000810*  SO THE RESOLUTION PARAGRAPH CAN TEST "DID THE RUN CARD ASK
000820*  FOR SOMETHING OTHER THAN THE BUILT-IN?" (RULE R10 / PR LG-188)
000830*--------------------------------------------------------------
000840 01  WS-DFLT-MAPQ-MIN         PIC 9(03)       VALUE 030.
000850 01  WS-DFLT-PEAK-WINDOW      PIC 9(09)       VALUE 500.
000860 01  WS-DFLT-ANCHOR-PAD       PIC 9(09)       VALUE 10000.
000870 01  WS-DFLT-MIN-READS-PEAK   PIC 9(07)       VALUE 5.
000880 01  WS-DFLT-MIN-PAIRS-LOOP   PIC 9(07)       VALUE 3.
000890 01  WS-DFLT-FDR-THRESHOLD    PIC 9(01)V9(06) VALUE 0.05.
000900 01  WS-DFLT-KEEP-DUP         PIC X(01)       VALUE "N".
000910 01  WS-DFLT-VALIDATE-LOOPS   PIC X(05)       VALUE "LOCAL".
000920 01  WS-DFLT-PSEUDOCOUNT      PIC 9(03)V9(06) VALUE 1.000000.
000930 01  WS-DFLT-MIN-ABS-LOG2     PIC 9(03)V9(06) VALUE 0.
000940 01  WS-DFLT-MAX-AMBIG-FRAC   PIC 9(01)V9(06) VALUE 0.5.
000950 01  WS-DFLT-PRIMARY-ONLY     PIC X(01)       VALUE "N".
000960 01  WS-DFLT-RUN-SUMMARY      PIC X(01)       VALUE "N".
000970
000980*--------------------------------------------------------------
000990*  CONFIG-FILE AND RUN-CARD WORKING COPIES, EACH WITH A
001000*  "GIVEN" SWITCH SET WHEN THE KEY WAS SEEN ON THAT FILE.
001010*--------------------------------------------------------------
001020 01  WS-CFG-VALUES.
001030     05  WS-CFG-MAPQ-MIN          PIC 9(03).
001040     05  WS-CFG-PEAK-WINDOW       PIC 9(09).
001050     05  WS-CFG-ANCHOR-PAD        PIC 9(09).
001060     05  WS-CFG-MIN-READS-PEAK    PIC 9(07).
001070     05  WS-CFG-MIN-PAIRS-LOOP    PIC 9(07).
001080     05  WS-CFG-FDR-THRESHOLD     PIC 9(01)V9(06).
001090     05  WS-CFG-KEEP-DUP          PIC X(01).
001100     05  WS-CFG-VALIDATE-LOOPS    PIC X(05).
001110     05  WS-CFG-PSEUDOCOUNT       PIC 9(03)V9(06).
001120     05  WS-CFG-MIN-ABS-LOG2      PIC 9(03)V9(06).
001130     05  WS-CFG-MAX-AMBIG-FRAC    PIC 9(01)V9(06).
001140     05  WS-CFG-PRIMARY-ONLY      PIC X(01).
001150     05  WS-CFG-RUN-SUMMARY       PIC X(01).
001160
001170 01  WS-CFG-GIVEN-SW.
001180     05  WS-CFG-GIVEN             PIC X(01) OCCURS 13 TIMES
001190                                   INDEXED BY CFG-GV-IDX
001200                                   VALUE "N".
001210
001220 01  WS-RUN-VALUES.
001230     05  WS-RUN-MAPQ-MIN          PIC 9(03).
001240     05  WS-RUN-PEAK-WINDOW       PIC 9(09).
001250     05  WS-RUN-ANCHOR-PAD        PIC 9(09).
001260     05  WS-RUN-MIN-READS-PEAK    PIC 9(07).
001270     05  WS-RUN-MIN-PAIRS-LOOP    PIC 9(07).
001280     05  WS-RUN-FDR-THRESHOLD     PIC 9(01)V9(06).
001290     05  WS-RUN-KEEP-DUP          PIC X(01).
001300     05  WS-RUN-VALIDATE-LOOPS    PIC X(05).
001310     05  WS-RUN-PSEUDOCOUNT       PIC 9(03)V9(06).
001320     05  WS-RUN-MIN-ABS-LOG2      PIC 9(03)V9(06).
001330     05  WS-RUN-MAX-AMBIG-FRAC    PIC 9(01)V9(06).
001340     05  WS-RUN-PRIMARY-ONLY      PIC X(01).
001350     05  WS-RUN-RUN-SUMMARY       PIC X(01).
001360
001370 01  WS-RUN-GIVEN-SW.
001380     05  WS-RUN-GIVEN             PIC X(01) OCCURS 13 TIMES
001390                                   INDEXED BY RUN-GV-IDX
001400                                   VALUE "N".
001410
001420*--------------------------------------------------------------
001430*  SUBSCRIPT NUMBERING FOR THE GIVEN-SWITCH TABLES - MUST
001440*  MATCH THE EVALUATE KEY LIST IN 1250-STORE-CARD.
001450*--------------------------------------------------------------
001460 77  WS-GV-MAPQ-MIN           PIC 9(02) COMP VALUE 1.
001470 77  WS-GV-PEAK-WINDOW        PIC 9(02) COMP VALUE 2.
001480 77  WS-GV-ANCHOR-PAD         PIC 9(02) COMP VALUE 3.
001490 77  WS-GV-MIN-READS-PEAK     PIC 9(02) COMP VALUE 4.
001500 77  WS-GV-MIN-PAIRS-LOOP     PIC 9(02) COMP VALUE 5.
001510 77  WS-GV-FDR-THRESHOLD      PIC 9(02) COMP VALUE 6.
001520 77  WS-GV-KEEP-DUP           PIC 9(02) COMP VALUE 7.
001530 77  WS-GV-VALIDATE-LOOPS     PIC 9(02) COMP VALUE 8.
001540 77  WS-GV-PSEUDOCOUNT        PIC 9(02) COMP VALUE 9.
001550 77  WS-GV-MIN-ABS-LOG2       PIC 9(02) COMP VALUE 10.
001560 77  WS-GV-MAX-AMBIG-FRAC     PIC 9(02) COMP VALUE 11.
001570 77  WS-GV-PRIMARY-ONLY       PIC 9(02) COMP VALUE 12.
001580 77  WS-GV-RUN-SUMMARY        PIC 9(02) COMP VALUE 13.
001590
001600 01  WS-ECHO-LINE-CNT         PIC 9(02) COMP.
001610
001620 PROCEDURE DIVISION.
001630
001640 0000-MAIN-CONTROL.
001650     PERFORM 1000-RESOLVE-PARMS THRU 1000-EXIT.
001660     PERFORM 1900-ECHO-PARMS.
001670     PERFORM 2000-RUN-PEAKS.
001680     PERFORM 3000-RUN-LOOPS.
001690     PERFORM 4000-RUN-BREAKDOWN.
001700     IF LK-PRIMARY-ONLY-YES
001710        PERFORM 5000-RUN-PRIMARY
001720     END-IF.
001730     IF LK-RUN-SUMMARY-YES
001740        PERFORM 6000-RUN-QUICKQC
001750     END-IF.
001760     STOP RUN.
001770
001780 1000-RESOLVE-PARMS.
001790     PERFORM 1200-READ-CONFIG   THRU 1200-EXIT.
001800     PERFORM 1300-READ-RUNCARD  THRU 1300-EXIT.
001810     PERFORM 1400-APPLY-RESOLUTION.
001820 1000-EXIT.
001830     EXIT.
001840
001850 1200-READ-CONFIG.
001860     MOVE "N" TO WS-EOF-SW.
001870     OPEN INPUT CFGIN.
001880     IF WS-CFGIN-STAT = "35" OR "05"
001890        GO TO 1200-EXIT
001900     END-IF.
001910 1200-READ-LOOP.
001920     READ CFGIN INTO WS-PARM-CARD
001930         AT END MOVE "Y" TO WS-EOF-SW
001940     END-READ.
001950     IF WS-EOF
001960        CLOSE CFGIN
001970        GO TO 1200-EXIT
001980     END-IF.
001990     MOVE "C" TO WS-PARM-MODE.
002000     PERFORM 1250-STORE-CARD.
002010     GO TO 1200-READ-LOOP.
002020 1200-EXIT.
002030     EXIT.
002040
002050 1300-READ-RUNCARD.
002060     MOVE "N" TO WS-EOF-SW.
002070     OPEN INPUT RUNCARD.
002080     IF WS-RUNCARD-STAT = "35" OR "05"
002090        GO TO 1300-EXIT
002100     END-IF.
002110 1300-READ-LOOP.
002120     READ RUNCARD INTO WS-PARM-CARD
002130         AT END MOVE "Y" TO WS-EOF-SW
002140     END-READ.
002150     IF WS-EOF
002160        CLOSE RUNCARD
002170        GO TO 1300-EXIT
002180     END-IF.
002190     MOVE "R" TO WS-PARM-MODE.
002200     PERFORM 1250-STORE-CARD.
002210     GO TO 1300-READ-LOOP.
002220 1300-EXIT.
002230     EXIT.
002240
002250*--------------------------------------------------------------
002260*  1250-STORE-CARD - SHARED BY BOTH READERS (WS-PARM-MODE SAYS
002270*  WHICH SIDE TO FILE THE VALUE ON).  KEY IS LEFT-JUSTIFIED,
002280*  UPPER-CASE, IN WS-PARM-KEY; VALUE IN WS-PARM-VALUE WITH THE
002290*  REDEFINED NUMERIC/ALPHA VIEWS SET UP BY THE CARD LAYOUT.
002300*--------------------------------------------------------------
002310 1250-STORE-CARD.
002320     EVALUATE WS-PARM-KEY
002330        WHEN "MAPQ-MIN"
002340           IF WS-MODE-CONFIG
002350              MOVE WS-PV-N3 TO WS-CFG-MAPQ-MIN
002360              MOVE "Y" TO WS-CFG-GIVEN(WS-GV-MAPQ-MIN)
002370           ELSE
002380              MOVE WS-PV-N3 TO WS-RUN-MAPQ-MIN
002390              MOVE "Y" TO WS-RUN-GIVEN(WS-GV-MAPQ-MIN)
002400           END-IF
002410        WHEN "PEAK-WINDOW"
002420           IF WS-MODE-CONFIG
002430              MOVE WS-PV-N9 TO WS-CFG-PEAK-WINDOW
002440              MOVE "Y" TO WS-CFG-GIVEN(WS-GV-PEAK-WINDOW)
002450           ELSE
002460              MOVE WS-PV-N9 TO WS-RUN-PEAK-WINDOW
002470              MOVE "Y" TO WS-RUN-GIVEN(WS-GV-PEAK-WINDOW)
002480           END-IF
002490        WHEN "ANCHOR-PAD"
002500           IF WS-MODE-CONFIG
002510              MOVE WS-PV-N9 TO WS-CFG-ANCHOR-PAD
002520              MOVE "Y" TO WS-CFG-GIVEN(WS-GV-ANCHOR-PAD)
002530           ELSE
002540              MOVE WS-PV-N9 TO WS-RUN-ANCHOR-PAD
002550              MOVE "Y" TO WS-RUN-GIVEN(WS-GV-ANCHOR-PAD)
002560           END-IF
002570        WHEN "MIN-READS-PEAK"
002580           IF WS-MODE-CONFIG
002590              MOVE WS-PV-N7 TO WS-CFG-MIN-READS-PEAK
002600              MOVE "Y" TO WS-CFG-GIVEN(WS-GV-MIN-READS-PEAK)
002610           ELSE
002620              MOVE WS-PV-N7 TO WS-RUN-MIN-READS-PEAK
002630              MOVE "Y" TO WS-RUN-GIVEN(WS-GV-MIN-READS-PEAK)
002640           END-IF
002650        WHEN "MIN-PAIRS-LOOP"
002660           IF WS-MODE-CONFIG
002670              MOVE WS-PV-N7 TO WS-CFG-MIN-PAIRS-LOOP
002680              MOVE "Y" TO WS-CFG-GIVEN(WS-GV-MIN-PAIRS-LOOP)
002690           ELSE
002700              MOVE WS-PV-N7 TO WS-RUN-MIN-PAIRS-LOOP
002710              MOVE "Y" TO WS-RUN-GIVEN(WS-GV-MIN-PAIRS-LOOP)
002720           END-IF
002730        WHEN "FDR-THRESHOLD"
002740           IF WS-MODE-CONFIG
002750              MOVE WS-PV-N1V6 TO WS-CFG-FDR-THRESHOLD
002760              MOVE "Y" TO WS-CFG-GIVEN(WS-GV-FDR-THRESHOLD)
002770           ELSE
002780              MOVE WS-PV-N1V6 TO WS-RUN-FDR-THRESHOLD
002790              MOVE "Y" TO WS-RUN-GIVEN(WS-GV-FDR-THRESHOLD)
002800           END-IF
002810        WHEN "KEEP-DUPLICATES"
002820           IF WS-MODE-CONFIG
002830              MOVE WS-PV-X1 TO WS-CFG-KEEP-DUP
002840              MOVE "Y" TO WS-CFG-GIVEN(WS-GV-KEEP-DUP)
002850           ELSE
002860              MOVE WS-PV-X1 TO WS-RUN-KEEP-DUP
002870              MOVE "Y" TO WS-RUN-GIVEN(WS-GV-KEEP-DUP)
002880           END-IF
002890        WHEN "VALIDATE-LOOPS"
002900           IF WS-MODE-CONFIG
002910              MOVE WS-PV-X5 TO WS-CFG-VALIDATE-LOOPS
002920              MOVE "Y" TO WS-CFG-GIVEN(WS-GV-VALIDATE-LOOPS)
002930           ELSE
002940              MOVE WS-PV-X5 TO WS-RUN-VALIDATE-LOOPS
002950              MOVE "Y" TO WS-RUN-GIVEN(WS-GV-VALIDATE-LOOPS)
002960           END-IF
002970        WHEN "PSEUDOCOUNT"
002980           IF WS-MODE-CONFIG
002990              MOVE WS-PV-N3V6 TO WS-CFG-PSEUDOCOUNT
003000              MOVE "Y" TO WS-CFG-GIVEN(WS-GV-PSEUDOCOUNT)
003010           ELSE
003020              MOVE WS-PV-N3V6 TO WS-RUN-PSEUDOCOUNT
003030              MOVE "Y" TO WS-RUN-GIVEN(WS-GV-PSEUDOCOUNT)
003040           END-IF
003050        WHEN "MIN-ABS-LOG2"
003060           IF WS-MODE-CONFIG
003070              MOVE WS-PV-N3V6 TO WS-CFG-MIN-ABS-LOG2
003080              MOVE "Y" TO WS-CFG-GIVEN(WS-GV-MIN-ABS-LOG2)
003090           ELSE
003100              MOVE WS-PV-N3V6 TO WS-RUN-MIN-ABS-LOG2
003110              MOVE "Y" TO WS-RUN-GIVEN(WS-GV-MIN-ABS-LOG2)
003120           END-IF
003130        WHEN "MAX-AMBIG-FRAC"
003140           IF WS-MODE-CONFIG
003150              MOVE WS-PV-N1V6 TO WS-CFG-MAX-AMBIG-FRAC
003160              MOVE "Y" TO WS-CFG-GIVEN(WS-GV-MAX-AMBIG-FRAC)
003170           ELSE
003180              MOVE WS-PV-N1V6 TO WS-RUN-MAX-AMBIG-FRAC
003190              MOVE "Y" TO WS-RUN-GIVEN(WS-GV-MAX-AMBIG-FRAC)
003200           END-IF
003210        WHEN "PRIMARY-ONLY"
003220           IF WS-MODE-CONFIG
003230              MOVE WS-PV-X1 TO WS-CFG-PRIMARY-ONLY
003240              MOVE "Y" TO WS-CFG-GIVEN(WS-GV-PRIMARY-ONLY)
003250           ELSE
003260              MOVE WS-PV-X1 TO WS-RUN-PRIMARY-ONLY
003270              MOVE "Y" TO WS-RUN-GIVEN(WS-GV-PRIMARY-ONLY)
003280           END-IF
003290        WHEN "RUN-SUMMARY"
003300           IF WS-MODE-CONFIG
003310              MOVE WS-PV-X1 TO WS-CFG-RUN-SUMMARY
003320              MOVE "Y" TO WS-CFG-GIVEN(WS-GV-RUN-SUMMARY)
003330           ELSE
003340              MOVE WS-PV-X1 TO WS-RUN-RUN-SUMMARY
003350              MOVE "Y" TO WS-RUN-GIVEN(WS-GV-RUN-SUMMARY)
003360           END-IF
003370        WHEN OTHER
003380           CONTINUE
003390     END-EVALUATE.
003400
003410*--------------------------------------------------------------
003420*  1400-APPLY-RESOLUTION - RULE R10, ONE BLOCK PER PARAMETER.
003430*  FINAL = RUN-CARD VALUE IF GIVEN AND (IT DIFFERS FROM THE
003440*  BUILT-IN DEFAULT, OR NO CONFIG OVERRIDE EXISTS); ELSE THE
003450*  CONFIG VALUE IF GIVEN; ELSE THE BUILT-IN DEFAULT (ALREADY
003460*  SITTING IN LK-PARM-AREA VIA ITS VALUE CLAUSE).
003470*--------------------------------------------------------------
003480 1400-APPLY-RESOLUTION.
003490     IF WS-RUN-GIVEN(WS-GV-MAPQ-MIN) = "Y"
003500        AND (WS-RUN-MAPQ-MIN NOT = WS-DFLT-MAPQ-MIN
003510             OR WS-CFG-GIVEN(WS-GV-MAPQ-MIN) NOT = "Y")
003520           MOVE WS-RUN-MAPQ-MIN TO LK-MAPQ-MIN
003530     ELSE
003540        IF WS-CFG-GIVEN(WS-GV-MAPQ-MIN) = "Y"
003550           MOVE WS-CFG-MAPQ-MIN TO LK-MAPQ-MIN
003560        END-IF
003570     END-IF.
003580
003590     IF WS-RUN-GIVEN(WS-GV-PEAK-WINDOW) = "Y"
003600        AND (WS-RUN-PEAK-WINDOW NOT = WS-DFLT-PEAK-WINDOW
003610             OR WS-CFG-GIVEN(WS-GV-PEAK-WINDOW) NOT = "Y")
003620           MOVE WS-RUN-PEAK-WINDOW TO LK-PEAK-WINDOW
003630     ELSE
003640        IF WS-CFG-GIVEN(WS-GV-PEAK-WINDOW) = "Y"
003650           MOVE WS-CFG-PEAK-WINDOW TO LK-PEAK-WINDOW
003660        END-IF
003670     END-IF.
003680
003690     IF WS-RUN-GIVEN(WS-GV-ANCHOR-PAD) = "Y"
003700        AND (WS-RUN-ANCHOR-PAD NOT = WS-DFLT-ANCHOR-PAD
003710             OR WS-CFG-GIVEN(WS-GV-ANCHOR-PAD) NOT = "Y")
003720           MOVE WS-RUN-ANCHOR-PAD TO LK-ANCHOR-PAD
003730     ELSE
003740        IF WS-CFG-GIVEN(WS-GV-ANCHOR-PAD) = "Y"
003750           MOVE WS-CFG-ANCHOR-PAD TO LK-ANCHOR-PAD
003760        END-IF
003770     END-IF.
003780
003790     IF WS-RUN-GIVEN(WS-GV-MIN-READS-PEAK) = "Y"
003800        AND (WS-RUN-MIN-READS-PEAK NOT = WS-DFLT-MIN-READS-PEAK
003810             OR WS-CFG-GIVEN(WS-GV-MIN-READS-PEAK) NOT = "Y")
003820           MOVE WS-RUN-MIN-READS-PEAK TO LK-MIN-READS-PEAK
003830     ELSE
003840        IF WS-CFG-GIVEN(WS-GV-MIN-READS-PEAK) = "Y"
003850           MOVE WS-CFG-MIN-READS-PEAK TO LK-MIN-READS-PEAK
003860        END-IF
003870     END-IF.
003880
003890     IF WS-RUN-GIVEN(WS-GV-MIN-PAIRS-LOOP) = "Y"
003900        AND (WS-RUN-MIN-PAIRS-LOOP NOT = WS-DFLT-MIN-PAIRS-LOOP
003910             OR WS-CFG-GIVEN(WS-GV-MIN-PAIRS-LOOP) NOT = "Y")
003920           MOVE WS-RUN-MIN-PAIRS-LOOP TO LK-MIN-PAIRS-LOOP
003930     ELSE
003940        IF WS-CFG-GIVEN(WS-GV-MIN-PAIRS-LOOP) = "Y"
003950           MOVE WS-CFG-MIN-PAIRS-LOOP TO LK-MIN-PAIRS-LOOP
003960        END-IF
003970     END-IF.
003980
003990     IF WS-RUN-GIVEN(WS-GV-FDR-THRESHOLD) = "Y"
004000        AND (WS-RUN-FDR-THRESHOLD NOT = WS-DFLT-FDR-THRESHOLD
004010             OR WS-CFG-GIVEN(WS-GV-FDR-THRESHOLD) NOT = "Y")
004020           MOVE WS-RUN-FDR-THRESHOLD TO LK-FDR-THRESHOLD
004030     ELSE
004040        IF WS-CFG-GIVEN(WS-GV-FDR-THRESHOLD) = "Y"
004050           MOVE WS-CFG-FDR-THRESHOLD TO LK-FDR-THRESHOLD
004060        END-IF
004070     END-IF.
004080
004090     IF WS-RUN-GIVEN(WS-GV-KEEP-DUP) = "Y"
004100        AND (WS-RUN-KEEP-DUP NOT = WS-DFLT-KEEP-DUP
004110             OR WS-CFG-GIVEN(WS-GV-KEEP-DUP) NOT = "Y")
004120           MOVE WS-RUN-KEEP-DUP TO LK-KEEP-DUPLICATES
004130     ELSE
004140        IF WS-CFG-GIVEN(WS-GV-KEEP-DUP) = "Y"
004150           MOVE WS-CFG-KEEP-DUP TO LK-KEEP-DUPLICATES
004160        END-IF
004170     END-IF.
004180
004190     IF WS-RUN-GIVEN(WS-GV-VALIDATE-LOOPS) = "Y"
004200        AND (WS-RUN-VALIDATE-LOOPS NOT = WS-DFLT-VALIDATE-LOOPS
004210             OR WS-CFG-GIVEN(WS-GV-VALIDATE-LOOPS) NOT = "Y")
004220           MOVE WS-RUN-VALIDATE-LOOPS TO LK-VALIDATE-LOOPS
004230     ELSE
004240        IF WS-CFG-GIVEN(WS-GV-VALIDATE-LOOPS) = "Y"
004250           MOVE WS-CFG-VALIDATE-LOOPS TO LK-VALIDATE-LOOPS
004260        END-IF
004270     END-IF.
004280
004290     IF WS-RUN-GIVEN(WS-GV-PSEUDOCOUNT) = "Y"
004300        AND (WS-RUN-PSEUDOCOUNT NOT = WS-DFLT-PSEUDOCOUNT
004310             OR WS-CFG-GIVEN(WS-GV-PSEUDOCOUNT) NOT = "Y")
004320           MOVE WS-RUN-PSEUDOCOUNT TO LK-PSEUDOCOUNT
004330     ELSE
004340        IF WS-CFG-GIVEN(WS-GV-PSEUDOCOUNT) = "Y"
004350           MOVE WS-CFG-PSEUDOCOUNT TO LK-PSEUDOCOUNT
004360        END-IF
004370     END-IF.
004380
004390     IF WS-RUN-GIVEN(WS-GV-MIN-ABS-LOG2) = "Y"
004400        AND (WS-RUN-MIN-ABS-LOG2 NOT = WS-DFLT-MIN-ABS-LOG2
004410             OR WS-CFG-GIVEN(WS-GV-MIN-ABS-LOG2) NOT = "Y")
004420           MOVE WS-RUN-MIN-ABS-LOG2 TO LK-MIN-ABS-LOG2
004430     ELSE
004440        IF WS-CFG-GIVEN(WS-GV-MIN-ABS-LOG2) = "Y"
004450           MOVE WS-CFG-MIN-ABS-LOG2 TO LK-MIN-ABS-LOG2
004460        END-IF
004470     END-IF.
004480
004490     IF WS-RUN-GIVEN(WS-GV-MAX-AMBIG-FRAC) = "Y"
004500        AND (WS-RUN-MAX-AMBIG-FRAC NOT = WS-DFLT-MAX-AMBIG-FRAC
004510             OR WS-CFG-GIVEN(WS-GV-MAX-AMBIG-FRAC) NOT = "Y")
004520           MOVE WS-RUN-MAX-AMBIG-FRAC TO LK-MAX-AMBIG-FRAC
004530     ELSE
004540        IF WS-CFG-GIVEN(WS-GV-MAX-AMBIG-FRAC) = "Y"
004550           MOVE WS-CFG-MAX-AMBIG-FRAC TO LK-MAX-AMBIG-FRAC
004560        END-IF
004570     END-IF.
004580
004590     IF WS-RUN-GIVEN(WS-GV-PRIMARY-ONLY) = "Y"
004600        AND (WS-RUN-PRIMARY-ONLY NOT = WS-DFLT-PRIMARY-ONLY
004610             OR WS-CFG-GIVEN(WS-GV-PRIMARY-ONLY) NOT = "Y")
004620           MOVE WS-RUN-PRIMARY-ONLY TO LK-PRIMARY-ONLY
004630     ELSE
004640        IF WS-CFG-GIVEN(WS-GV-PRIMARY-ONLY) = "Y"
004650           MOVE WS-CFG-PRIMARY-ONLY TO LK-PRIMARY-ONLY
004660        END-IF
004670     END-IF.
004680
004690     IF WS-RUN-GIVEN(WS-GV-RUN-SUMMARY) = "Y"
004700        AND (WS-RUN-RUN-SUMMARY NOT = WS-DFLT-RUN-SUMMARY
004710             OR WS-CFG-GIVEN(WS-GV-RUN-SUMMARY) NOT = "Y")
004720           MOVE WS-RUN-RUN-SUMMARY TO LK-RUN-SUMMARY
004730     ELSE
004740        IF WS-CFG-GIVEN(WS-GV-RUN-SUMMARY) = "Y"
004750           MOVE WS-CFG-RUN-SUMMARY TO LK-RUN-SUMMARY
004760        END-IF
004770     END-IF.
004780
004790*--------------------------------------------------------------
004800*  1900-ECHO-PARMS - RESOLVED-RUN RECORD, ONE KEY=VALUE CARD
004810*  IMAGE PER PARAMETER, FOR THE RUN LOG / AUDIT FOLDER.
004820*  SUBSTITUTES FOR THE SOURCE'S JSON DUMP (SPEC FILES NOTE).
004830*--------------------------------------------------------------
004840 1900-ECHO-PARMS.
004850     OPEN OUTPUT PARMOUT.
004860     MOVE 0 TO WS-ECHO-LINE-CNT.
004870
004880     MOVE "MAPQ-MIN            " TO WS-PARM-KEY.
004890     MOVE LK-MAPQ-MIN TO WS-PV-N3.
004900     MOVE "=" TO WS-PARM-EQ.
004910     MOVE WS-PARM-CARD TO PARMOUT-REC.
004920     WRITE PARMOUT-REC.
004930
004940     MOVE "PEAK-WINDOW         " TO WS-PARM-KEY.
004950     MOVE LK-PEAK-WINDOW TO WS-PV-N9.
004960     MOVE WS-PARM-CARD TO PARMOUT-REC.
004970     WRITE PARMOUT-REC.
004980
004990     MOVE "ANCHOR-PAD          " TO WS-PARM-KEY.
005000     MOVE LK-ANCHOR-PAD TO WS-PV-N9.
005010     MOVE WS-PARM-CARD TO PARMOUT-REC.
005020     WRITE PARMOUT-REC.
005030
005040     MOVE "MIN-READS-PEAK      " TO WS-PARM-KEY.
005050     MOVE LK-MIN-READS-PEAK TO WS-PV-N7.
005060     MOVE WS-PARM-CARD TO PARMOUT-REC.
005070     WRITE PARMOUT-REC.
005080
005090     MOVE "MIN-PAIRS-LOOP      " TO WS-PARM-KEY.
005100     MOVE LK-MIN-PAIRS-LOOP TO WS-PV-N7.
005110     MOVE WS-PARM-CARD TO PARMOUT-REC.
005120     WRITE PARMOUT-REC.
005130
005140     MOVE "FDR-THRESHOLD       " TO WS-PARM-KEY.
005150     MOVE LK-FDR-THRESHOLD TO WS-PV-N1V6.
005160     MOVE WS-PARM-CARD TO PARMOUT-REC.
005170     WRITE PARMOUT-REC.
005180
005190     MOVE "KEEP-DUPLICATES     " TO WS-PARM-KEY.
005200     MOVE LK-KEEP-DUPLICATES TO WS-PV-X1.
005210     MOVE WS-PARM-CARD TO PARMOUT-REC.
005220     WRITE PARMOUT-REC.
005230
005240     MOVE "VALIDATE-LOOPS      " TO WS-PARM-KEY.
005250     MOVE LK-VALIDATE-LOOPS TO WS-PV-X5.
005260     MOVE WS-PARM-CARD TO PARMOUT-REC.
005270     WRITE PARMOUT-REC.
005280
005290     MOVE "PSEUDOCOUNT         " TO WS-PARM-KEY.
005300     MOVE LK-PSEUDOCOUNT TO WS-PV-N3V6.
005310     MOVE WS-PARM-CARD TO PARMOUT-REC.
005320     WRITE PARMOUT-REC.
005330
005340     MOVE "MIN-ABS-LOG2        " TO WS-PARM-KEY.
005350     MOVE LK-MIN-ABS-LOG2 TO WS-PV-N3V6.
005360     MOVE WS-PARM-CARD TO PARMOUT-REC.
005370     WRITE PARMOUT-REC.
005380
005390     MOVE "MAX-AMBIG-FRAC      " TO WS-PARM-KEY.
005400     MOVE LK-MAX-AMBIG-FRAC TO WS-PV-N1V6.
005410     MOVE WS-PARM-CARD TO PARMOUT-REC.
005420     WRITE PARMOUT-REC.
005430
005440     MOVE "MIN-FOLD            " TO WS-PARM-KEY.
005450     MOVE LK-MIN-FOLD TO WS-PV-N3V6.
005460     MOVE WS-PARM-CARD TO PARMOUT-REC.
005470     WRITE PARMOUT-REC.
005480
005490     MOVE "PRIMARY-ONLY        " TO WS-PARM-KEY.
005500     MOVE LK-PRIMARY-ONLY TO WS-PV-X1.
005510     MOVE WS-PARM-CARD TO PARMOUT-REC.
005520     WRITE PARMOUT-REC.
005530
005540     MOVE "RUN-SUMMARY         " TO WS-PARM-KEY.
005550     MOVE LK-RUN-SUMMARY TO WS-PV-X1.
005560     MOVE WS-PARM-CARD TO PARMOUT-REC.
005570     WRITE PARMOUT-REC.
005580
005590     CLOSE PARMOUT.
005600
005610 2000-RUN-PEAKS.
005620     CALL "LOPPEAK" USING LK-PARM-AREA.
005630     CANCEL "LOPPEAK".
005640
005650 3000-RUN-LOOPS.
005660     CALL "LOPLOOP" USING LK-PARM-AREA.
005670     CANCEL "LOPLOOP".
005680
005690 4000-RUN-BREAKDOWN.
005700     MOVE "B" TO WS-QC-MODE.
005710     CALL "LOPQCK" USING LK-PARM-AREA, WS-QC-MODE.
005720     CANCEL "LOPQCK".
005730
005740 5000-RUN-PRIMARY.
005750     CALL "LOPPRIM" USING LK-PARM-AREA.
005760     CANCEL "LOPPRIM".
005770
005780 6000-RUN-QUICKQC.
005790     MOVE "Q" TO WS-QC-MODE.
005800     CALL "LOPQCK" USING LK-PARM-AREA, WS-QC-MODE.
005810     CANCEL "LOPQCK".
005820

