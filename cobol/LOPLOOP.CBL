000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LOPLOOP.
000120 AUTHOR.        T. TEMERZIDIS.
000130 INSTALLATION.  BULL HN INFORMATION SYSTEMS HELLAS - GENOME OPS GRP.
000140 DATE-WRITTEN.  MARCH 1996.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*--------------------------------------------------------------
000180*  CHANGE LOG
000190*  19960312 TST  ORIGINAL - LOOP-COUNTER / STATS ENGINE / BIAS    TST9603 
000200*                CALLER FOR THE ALLELE PHASING BATCH (REQ
000210*                LG-101).  CALLED FROM LOPHOS 3000-RUN-LOOPS.
000220*  19960404 TST  PADDED-ANCHOR CONCORDANCE SCAN AGAINST THE       TST9604 
000230*                SAME ALIGNMENT TABLE SHAPE AS LOPPEAK (REQ
000240*                LG-114).
000250*  19970622 KPN  ADDED 5500-LOCAL-VALIDATE PLACEHOLDER COLUMNS    KPN9706 
000260*                (REQ LG-161) - NO REAL LOCAL PERMUTATION TEST
000270*                WRITTEN FOR EITHER VALIDATE-LOOPS SETTING YET.
000280*  19980715 KPN  SHARED THE LOPPEAK BINOMIAL/LOG2 REWORK - SAME   KPN9807 
000290*                RUNNING-TERM RECURRENCE, NO FACTORIALS (PR
000300*                LG-179).
000310*  19990118 TST  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS      TST9901 
000320*                PROGRAM.  SIGNED OFF PER MEMO 99-004.
000330*  20020917 MDP  DEFAULT LOOP NAMES (LOOP_<SEQ>) FOR BLANK NAME   MDP0209
000340*                COLUMN (REQ LG-233).
000341*  20030508 KPN  3210-SCAN-ONE-ALN ANCH1 TEST WAS CODED AS AN     KPN0305
000342*                OVERLAP - CHANGED TO START-IN-INTERVAL SO IT
000343*                MATCHES THE ANCH2/MATE TEST BELOW (PR LG-241).
000344*  20030619 KPN  6010-WRITE-ONE-LOOP MOVED P-VALUE/FDR STRAIGHT   KPN0306
000345*                FROM THE 12-PLACE WORKING FIELDS TO THE 6-PLACE
000346*                OUTPUT FIELDS - MOVE TRUNCATES, DOESN'T ROUND.
000347*                CHANGED TO COMPUTE ... ROUNDED (PR LG-248).
000348*                ALSO WIDENED WS-FDR-Q TO 5 INTEGER DIGITS - SAME
000349*                RANK-1 OVERFLOW FIX AS LOPPEAK (SAME PR).
000350*  20030724 KPN  5510-VALIDATE-ONE-LOOP NEVER TESTED              KPN0307
000360*                LK-VALIDATE-LOOPS - "NONE" AND "LOCAL" WROTE
000370*                THE SAME Z=0/P=1 PLACEHOLDER.  "NONE" NOW
000380*                ZEROES BOTH COLUMNS (PR LG-253).
000390*--------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. PENTIUM-100.
000430 OBJECT-COMPUTER. PENTIUM-100.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT ALMFILE ASSIGN TO "ALMFILE"
000490         ORGANIZATION LINE SEQUENTIAL
000500         FILE STATUS IS WS-ALMFILE-STAT.
000510
000520     SELECT LOOPIN  ASSIGN TO "LOOPIN"
000530         ORGANIZATION LINE SEQUENTIAL
000540         FILE STATUS IS WS-LOOPIN-STAT.
000550
000560     SELECT LOOPOUT ASSIGN TO "LOOPOUT"
000570         ORGANIZATION LINE SEQUENTIAL
000580         FILE STATUS IS WS-LOOPOUT-STAT.
000590
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  ALMFILE.
000630 01  ALMFILE-REC              PIC X(100).
000640
000650 FD  LOOPIN.
000660 01  LOOPIN-REC               PIC X(200).
000670
000680 FD  LOOPOUT.
000690 01  LOOPOUT-REC              PIC X(220).
000700
000710 WORKING-STORAGE SECTION.
000720 77  WS-ALMFILE-STAT          PIC X(02).
000730 77  WS-LOOPIN-STAT           PIC X(02).
000740 77  WS-LOOPOUT-STAT          PIC X(02).
000750 77  WS-EOF-SW                PIC X(01) VALUE "N".
000760     88  WS-EOF               VALUE "Y".
000770
000780 COPY LOPREC1.
000790 COPY LOPRES1.
000800
000810*--------------------------------------------------------------
000820*  LOOP-NAME DEFAULTING WORK AREA (RULE R9).
000830*--------------------------------------------------------------
000840 77  WS-SEQ-NUM               PIC 9(07) COMP.
000850 77  WS-SEQ-EDIT               PIC Z(6)9.
000860 77  WS-SEQ-POS                PIC 9(01) COMP.
000870
000880*--------------------------------------------------------------
000890*  PADDED ANCHOR WORK AREA (RULE R7).
000900*--------------------------------------------------------------
000910 77  WS-ANCH1-START             PIC 9(09) COMP.
000920 77  WS-ANCH1-END               PIC 9(09) COMP.
000930 77  WS-ANCH2-START             PIC 9(09) COMP.
000940 77  WS-ANCH2-END               PIC 9(09) COMP.
000950
000960*--------------------------------------------------------------
000970*  RG-TO-ALLELE WORK AREA (RULE R1) - SHARED WITH LOPPEAK'S
000980*  3100 PARAGRAPH, SOURCE DUPLICATED HERE PER HOUSE PRACTICE.
000990*--------------------------------------------------------------
001000 77  WS-RG-UPPER                PIC X(20).
001010 77  WS-ALLELE-CODE             PIC X(01).
001020
001030*--------------------------------------------------------------
001040*  LOG2 RATIO WORK AREA (RULE R3) - SEE LOPPEAK 4100 NOTE.
001050*--------------------------------------------------------------
001060 77  WS-M-PC                    PIC 9(07)V9(06).
001070 77  WS-P-PC                    PIC 9(07)V9(06).
001080 77  WS-LOG-WORK                PIC S9(08)V9(10).
001090 77  WS-LOG-EXP                 PIC S9(04) COMP.
001100 77  WS-LOG-FRAC                PIC S9(01)V9(10).
001110 77  WS-LOG-BITVAL              PIC S9(01)V9(10).
001120 77  WS-LOG-ITER                PIC 9(02) COMP.
001130
001140*--------------------------------------------------------------
001150*  EXACT BINOMIAL WORK AREA (RULE R4) - SEE LOPPEAK 4200 NOTE.
001160*--------------------------------------------------------------
001170 77  WS-BI-M                    PIC 9(07) COMP.
001180 77  WS-BI-P                    PIC 9(07) COMP.
001190 77  WS-BI-N                    PIC 9(07) COMP.
001200 77  WS-BI-K                    PIC 9(07) COMP.
001210 77  WS-BI-I                    PIC 9(07) COMP.
001220 77  WS-BI-TERM0                PIC 9(01)V9(12).
001230 77  WS-BI-CUR                  PIC 9(01)V9(12).
001240 77  WS-BI-OBS                  PIC 9(01)V9(12).
001250 77  WS-BI-SUM                  PIC 9(01)V9(12).
001260
001270*--------------------------------------------------------------
001280*  FDR PREFIX-MIN WORK AREA (RULE R6) - SEE LOPPEAK 4300 NOTE.
001290*--------------------------------------------------------------
001300 77  WS-FDR-J                   PIC 9(07) COMP.
001310 77  WS-FDR-KEY-V                PIC 9(01)V9(12).
001320 77  WS-FDR-KEY-O                PIC 9(07) COMP.
001330 77  WS-FDR-Q                    PIC 9(05)V9(12).
001340 77  WS-FDR-PREV-MIN              PIC 9(01)V9(12).
001350
001360*--------------------------------------------------------------
001370*  BIAS CALL WORK AREA (RULE R5).
001380*--------------------------------------------------------------
001390 77  WS-BC-TOTAL                  PIC 9(07) COMP.
001400 77  WS-BC-FOLD-P                 PIC 9(07) COMP.
001410 77  WS-BC-FOLD-M                 PIC 9(07) COMP.
001420
001430 LINKAGE SECTION.
001440 COPY LOPPRM1.
001450
001460 PROCEDURE DIVISION USING LK-PARM-AREA.
001470
001480 0000-MAIN-CONTROL.
001490     PERFORM 1500-LOAD-ALIGN    THRU 1500-EXIT.
001500     PERFORM 2000-READ-LOOPS    THRU 2000-EXIT.
001510     PERFORM 3000-COUNT-LOOPS   THRU 3000-EXIT.
001520     PERFORM 4000-STATS-ENGINE  THRU 4000-EXIT.
001530     PERFORM 5000-BIAS-CALL     THRU 5000-EXIT.
001540     PERFORM 5500-LOCAL-VALIDATE THRU 5500-EXIT.
001550     PERFORM 6000-WRITE-LOOP-OUT THRU 6000-EXIT.
001560     EXIT PROGRAM.
001570
001580*--------------------------------------------------------------
001590*  1500-LOAD-ALIGN - SAME ALIGNMENT LOAD AS LOPPEAK 1500; KEPT
001600*  AS ITS OWN COPY HERE SINCE LOPLOOP RUNS AS A SEPARATE CALLED
001610*  PROGRAM WITH ITS OWN STORAGE (REQ LG-114 DESIGN NOTE).
001620*--------------------------------------------------------------
001630 1500-LOAD-ALIGN.
001640     MOVE 0   TO WS-ALN-COUNT.
001650     MOVE "N" TO WS-ALN-OVERFLOW.
001660     MOVE "N" TO WS-EOF-SW.
001670     OPEN INPUT ALMFILE.
001680 1510-READ-ALIGN-LOOP.
001690     READ ALMFILE INTO ALIGNMENT-RECORD-IN
001700         AT END MOVE "Y" TO WS-EOF-SW
001710     END-READ.
001720     IF WS-EOF
001730        CLOSE ALMFILE
001740        GO TO 1500-EXIT
001750     END-IF.
001760     IF WS-ALN-COUNT NOT < 50000
001770        MOVE "Y" TO WS-ALN-OVERFLOW
001780        GO TO 1510-READ-ALIGN-LOOP
001790     END-IF.
001800     ADD 1 TO WS-ALN-COUNT.
001810     MOVE ALN-CHROM-IN         TO ALN-CHROM(WS-ALN-COUNT).
001820     MOVE ALN-POS-START-IN     TO ALN-POS-START(WS-ALN-COUNT).
001830     MOVE ALN-POS-END-IN       TO ALN-POS-END(WS-ALN-COUNT).
001840     MOVE ALN-MAPQ-IN          TO ALN-MAPQ(WS-ALN-COUNT).
001850     MOVE ALN-DUP-FLAG-IN      TO ALN-DUP-FLAG(WS-ALN-COUNT).
001860     MOVE ALN-UNMAPPED-FLAG-IN TO ALN-UNMAPPED-FLAG(WS-ALN-COUNT).
001870     MOVE ALN-RG-LABEL-IN      TO ALN-RG-LABEL(WS-ALN-COUNT).
001880     MOVE ALN-MATE-CHROM-IN    TO ALN-MATE-CHROM(WS-ALN-COUNT).
001890     MOVE ALN-MATE-POS-IN      TO ALN-MATE-POS(WS-ALN-COUNT).
001900     IF ALN-MATE-CHROM-IN = SPACES OR ALN-MATE-CHROM-IN = "*"
001910        MOVE "N" TO ALN-HAS-MATE(WS-ALN-COUNT)
001920     ELSE
001930        MOVE "Y" TO ALN-HAS-MATE(WS-ALN-COUNT)
001940     END-IF.
001950     GO TO 1510-READ-ALIGN-LOOP.
001960 1500-EXIT.
001970     EXIT.
001980
001990*--------------------------------------------------------------
002000*  2000-READ-LOOPS - TAB-SEPARATED LOOPS FILE, >= 6 COLUMNS,
002010*  EXTRA COLUMNS IGNORED.  BLANK NAME DEFAULTED PER RULE R9.
002020*--------------------------------------------------------------
002030 2000-READ-LOOPS.
002040     MOVE 0   TO WS-LOOP-COUNT.
002050     MOVE "N" TO WS-EOF-SW.
002060     OPEN INPUT LOOPIN.
002070 2010-READ-LOOP-LOOP.
002080     READ LOOPIN INTO TAB-SEP-LINE-IN
002090         AT END MOVE "Y" TO WS-EOF-SW
002100     END-READ.
002110     IF WS-EOF
002120        CLOSE LOOPIN
002130        GO TO 2000-EXIT
002140     END-IF.
002150     MOVE SPACES TO WS-LP-CHROM1 WS-LP-CHROM2 WS-LP-NAME.
002160     MOVE 0 TO WS-LP-START1 WS-LP-END1 WS-LP-START2 WS-LP-END2.
002170     UNSTRING TAB-SEP-LINE-IN DELIMITED BY X"09"
002180         INTO WS-LP-CHROM1, WS-LP-START1, WS-LP-END1,
002190              WS-LP-CHROM2, WS-LP-START2, WS-LP-END2, WS-LP-NAME.
002200     ADD 1 TO WS-LOOP-COUNT.
002210     MOVE WS-LP-CHROM1 TO LP-CHROM1(WS-LOOP-COUNT).
002220     MOVE WS-LP-START1 TO LP-START1(WS-LOOP-COUNT).
002230     MOVE WS-LP-END1   TO LP-END1(WS-LOOP-COUNT).
002240     MOVE WS-LP-CHROM2 TO LP-CHROM2(WS-LOOP-COUNT).
002250     MOVE WS-LP-START2 TO LP-START2(WS-LOOP-COUNT).
002260     MOVE WS-LP-END2   TO LP-END2(WS-LOOP-COUNT).
002270     IF WS-LP-NAME = SPACES
002280        COMPUTE WS-SEQ-NUM = WS-LOOP-COUNT - 1
002290        PERFORM 2050-BUILD-LOOP-NAME THRU 2058-BUILD-NAME
002300        MOVE WS-LP-NAME TO LP-NAME(WS-LOOP-COUNT)
002310     ELSE
002320        MOVE WS-LP-NAME TO LP-NAME(WS-LOOP-COUNT)
002330     END-IF.
002340     MOVE 0 TO LP-MM-PAIRS(WS-LOOP-COUNT).
002350     MOVE 0 TO LP-PP-PAIRS(WS-LOOP-COUNT).
002360     MOVE 0 TO LP-AMBIG-PAIRS(WS-LOOP-COUNT).
002370     GO TO 2010-READ-LOOP-LOOP.
002380 2000-EXIT.
002390     EXIT.
002400
002410 2050-BUILD-LOOP-NAME.
002420     MOVE WS-SEQ-NUM TO WS-SEQ-EDIT.
002430     MOVE 1 TO WS-SEQ-POS.
002440 2055-FIND-DIGIT.
002450     IF WS-SEQ-EDIT(WS-SEQ-POS:1) NOT = SPACE
002460        GO TO 2058-BUILD-NAME
002470     END-IF.
002480     ADD 1 TO WS-SEQ-POS.
002490     GO TO 2055-FIND-DIGIT.
002500 2058-BUILD-NAME.
002510     MOVE SPACES TO WS-LP-NAME.
002520     STRING "loop_" DELIMITED BY SIZE
002530            WS-SEQ-EDIT(WS-SEQ-POS:) DELIMITED BY SIZE
002540            INTO WS-LP-NAME.
002550
002560*--------------------------------------------------------------
002570*  3000-COUNT-LOOPS (LOOP-COUNTER) - RULE R7 PADDED ANCHORS,
002580*  THEN THE ALIGNMENT TABLE SCAN FOR EACH LOOP IN INPUT ORDER.
002590*--------------------------------------------------------------
002600 3000-COUNT-LOOPS.
002610     PERFORM 3010-COUNT-ONE-LOOP VARYING LOOP-IDX FROM 1 BY 1
002620         UNTIL LOOP-IDX > WS-LOOP-COUNT.
002630 3000-EXIT.
002640     EXIT.
002650
002660 3010-COUNT-ONE-LOOP.
002670     PERFORM 3050-CALC-ANCHORS.
002680     PERFORM 3200-SCAN-ALN-TABLE.
002690
002700 3050-CALC-ANCHORS.
002710     IF LP-START1(LOOP-IDX) < LK-ANCHOR-PAD
002720        MOVE 0 TO WS-ANCH1-START
002730     ELSE
002740        COMPUTE WS-ANCH1-START = LP-START1(LOOP-IDX) - LK-ANCHOR-PAD
002750     END-IF.
002760     COMPUTE WS-ANCH1-END = LP-END1(LOOP-IDX) + LK-ANCHOR-PAD.
002770     IF LP-START2(LOOP-IDX) < LK-ANCHOR-PAD
002780        MOVE 0 TO WS-ANCH2-START
002790     ELSE
002800        COMPUTE WS-ANCH2-START = LP-START2(LOOP-IDX) - LK-ANCHOR-PAD
002810     END-IF.
002820     COMPUTE WS-ANCH2-END = LP-END2(LOOP-IDX) + LK-ANCHOR-PAD.
002830
002840 3200-SCAN-ALN-TABLE.
002850     PERFORM 3210-SCAN-ONE-ALN THRU 3210-EXIT
002860         VARYING ALN-IDX FROM 1 BY 1 UNTIL ALN-IDX > WS-ALN-COUNT.
002870
002880*--------------------------------------------------------------
002890*  3210-SCAN-ONE-ALN (RULE R7) - QUALIFIES A RECORD ANCHORED IN
002900*  [ANCH1-START,ANCH1-END) ON CHROM1 WHOSE MATE LANDS IN
002910*  [ANCH2-START,ANCH2-END) ON CHROM2.  THE RECORD'S OWN RG
002920*  LABEL IS TAKEN AS THE PAIR'S ALLELE - NO SEPARATE MATE-
002930*  RECORD LOOKUP (REQ LG-114 DESIGN NOTE, SAME AS THE PEAK
002940*  SIDE'S RG MAPPING).
002950*--------------------------------------------------------------
002960 3210-SCAN-ONE-ALN.
002970     IF ALN-CHROM(ALN-IDX) NOT = LP-CHROM1(LOOP-IDX)
002980        GO TO 3210-EXIT
002990     END-IF.
003000     IF ALN-IS-UNMAPPED(ALN-IDX)
003010        GO TO 3210-EXIT
003020     END-IF.
003030     IF ALN-MAPQ(ALN-IDX) < LK-MAPQ-MIN
003040        GO TO 3210-EXIT
003050     END-IF.
003060     IF ALN-IS-DUP(ALN-IDX) AND NOT LK-KEEP-DUPS-YES
003070        GO TO 3210-EXIT
003080     END-IF.
003090     IF ALN-POS-START(ALN-IDX) < WS-ANCH1-START
003100        GO TO 3210-EXIT
003110     END-IF.
003120     IF ALN-POS-START(ALN-IDX) NOT < WS-ANCH1-END
003130        GO TO 3210-EXIT
003140     END-IF.
003150     IF NOT ALN-MATE-PRESENT(ALN-IDX)
003160        GO TO 3210-EXIT
003170     END-IF.
003180     IF ALN-MATE-CHROM(ALN-IDX) NOT = LP-CHROM2(LOOP-IDX)
003190        GO TO 3210-EXIT
003200     END-IF.
003210     IF ALN-MATE-POS(ALN-IDX) < WS-ANCH2-START
003220        GO TO 3210-EXIT
003230     END-IF.
003240     IF ALN-MATE-POS(ALN-IDX) NOT < WS-ANCH2-END
003250        GO TO 3210-EXIT
003260     END-IF.
003270     PERFORM 3100-RG-TO-ALLELE.
003280     PERFORM 3300-TALLY-PAIR.
003290 3210-EXIT.
003300     EXIT.
003310
003320 3100-RG-TO-ALLELE.
003330     MOVE ALN-RG-LABEL(ALN-IDX) TO WS-RG-UPPER.
003340     INSPECT WS-RG-UPPER CONVERTING
003350         "abcdefghijklmnopqrstuvwxyz" TO
003360         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003370     EVALUATE TRUE
003380        WHEN WS-RG-UPPER = "MATERNAL" OR WS-RG-UPPER = "MAT"
003390                                       OR WS-RG-UPPER = "M"
003400           MOVE "M" TO WS-ALLELE-CODE
003410        WHEN WS-RG-UPPER = "PATERNAL" OR WS-RG-UPPER = "PAT"
003420                                       OR WS-RG-UPPER = "P"
003430           MOVE "P" TO WS-ALLELE-CODE
003440        WHEN OTHER
003450           MOVE "U" TO WS-ALLELE-CODE
003460     END-EVALUATE.
003470
003480 3300-TALLY-PAIR.
003490     EVALUATE WS-ALLELE-CODE
003500        WHEN "M"
003510           ADD 1 TO LP-MM-PAIRS(LOOP-IDX)
003520        WHEN "P"
003530           ADD 1 TO LP-PP-PAIRS(LOOP-IDX)
003540        WHEN OTHER
003550           ADD 1 TO LP-AMBIG-PAIRS(LOOP-IDX)
003560     END-EVALUATE.
003570
003580*--------------------------------------------------------------
003590*  4000-STATS-ENGINE - MM-PAIRS/PP-PAIRS STAND IN FOR M/P;
003600*  AMBIGUOUS-PAIRS TAKE NO PART IN THE LOG2 RATIO OR THE
003610*  BINOMIAL TEST (REQ LG-161 NOTE).
003620*--------------------------------------------------------------
003630 4000-STATS-ENGINE.
003640     PERFORM 4050-STATS-ONE-LOOP VARYING LOOP-IDX FROM 1 BY 1
003650         UNTIL LOOP-IDX > WS-LOOP-COUNT.
003660     MOVE WS-LOOP-COUNT TO WS-FDR-COUNT.
003670     PERFORM 4300-FDR-PASS THRU 4300-EXIT.
003680 4000-EXIT.
003690     EXIT.
003700
003710 4050-STATS-ONE-LOOP.
003720*    20030508 KPN - TOTAL-PAIRS EXCLUDES AMBIGUOUS PAIRS (PR
003730*    LG-241), SAME AS THE WS-BC-TOTAL COMPUTE IN 5010-BIAS-ONE-
003740*    LOOP BELOW - AMBIGUOUS PAIRS CANNOT SUPPORT A PARENTAL CALL.
003741     COMPUTE LP-TOTAL-PAIRS(LOOP-IDX) =
003742         LP-MM-PAIRS(LOOP-IDX) + LP-PP-PAIRS(LOOP-IDX).
003750     PERFORM 4100-LOG2-RATIO THRU 4109-NORM-DONE.
003760     PERFORM 4200-BINOMIAL-P THRU 4200-EXIT.
003770     MOVE LOOP-IDX             TO FDR-ORIG-IDX(LOOP-IDX).
003780     MOVE LP-P-VALUE(LOOP-IDX) TO FDR-PVALUE(LOOP-IDX).
003790
003800 4100-LOG2-RATIO.
003810     COMPUTE WS-M-PC = LP-MM-PAIRS(LOOP-IDX) + LK-PSEUDOCOUNT.
003820     COMPUTE WS-P-PC = LP-PP-PAIRS(LOOP-IDX) + LK-PSEUDOCOUNT.
003830     DIVIDE WS-M-PC BY WS-P-PC GIVING WS-LOG-WORK.
003840     MOVE 0 TO WS-LOG-EXP.
003850 4105-NORM-HI-LOOP.
003860     IF WS-LOG-WORK < 2
003870        GO TO 4107-NORM-LO-LOOP
003880     END-IF.
003890     DIVIDE WS-LOG-WORK BY 2 GIVING WS-LOG-WORK.
003900     ADD 1 TO WS-LOG-EXP.
003910     GO TO 4105-NORM-HI-LOOP.
003920 4107-NORM-LO-LOOP.
003930     IF WS-LOG-WORK NOT < 1
003940        GO TO 4109-NORM-DONE
003950     END-IF.
003960     MULTIPLY WS-LOG-WORK BY 2.
003970     SUBTRACT 1 FROM WS-LOG-EXP.
003980     GO TO 4107-NORM-LO-LOOP.
003990 4109-NORM-DONE.
004000     MOVE 0   TO WS-LOG-FRAC.
004010     MOVE 0.5 TO WS-LOG-BITVAL.
004020     PERFORM 4120-LOG2-BIT-LOOP VARYING WS-LOG-ITER FROM 1 BY 1
004030         UNTIL WS-LOG-ITER > 24.
004040     COMPUTE LP-LOG2-RATIO(LOOP-IDX) ROUNDED =
004050         WS-LOG-EXP + WS-LOG-FRAC.
004060
004070 4120-LOG2-BIT-LOOP.
004080     COMPUTE WS-LOG-WORK = WS-LOG-WORK * WS-LOG-WORK.
004090     IF WS-LOG-WORK NOT < 2
004100        DIVIDE WS-LOG-WORK BY 2 GIVING WS-LOG-WORK
004110        ADD WS-LOG-BITVAL TO WS-LOG-FRAC
004120     END-IF.
004130     DIVIDE WS-LOG-BITVAL BY 2 GIVING WS-LOG-BITVAL.
004140
004150 4200-BINOMIAL-P.
004160     MOVE LP-MM-PAIRS(LOOP-IDX) TO WS-BI-M.
004170     MOVE LP-PP-PAIRS(LOOP-IDX) TO WS-BI-P.
004180     COMPUTE WS-BI-N = WS-BI-M + WS-BI-P.
004190     IF WS-BI-N = 0
004200        MOVE 1 TO LP-P-VALUE(LOOP-IDX)
004210        GO TO 4200-EXIT
004220     END-IF.
004230     MOVE WS-BI-M TO WS-BI-K.
004240     MOVE 1       TO WS-BI-TERM0.
004250     PERFORM 4210-HALVE-TERM0 VARYING WS-BI-I FROM 1 BY 1
004260         UNTIL WS-BI-I > WS-BI-N.
004270     MOVE WS-BI-TERM0 TO WS-BI-CUR.
004280     PERFORM 4220-STEP-TERM VARYING WS-BI-I FROM 1 BY 1
004290         UNTIL WS-BI-I > WS-BI-K.
004300     MOVE WS-BI-CUR TO WS-BI-OBS.
004310     MOVE WS-BI-TERM0 TO WS-BI-CUR.
004320     MOVE 0 TO WS-BI-SUM.
004330     IF WS-BI-CUR NOT > WS-BI-OBS
004340        ADD WS-BI-CUR TO WS-BI-SUM
004350     END-IF.
004360     PERFORM 4230-STEP-AND-ADD VARYING WS-BI-I FROM 1 BY 1
004370         UNTIL WS-BI-I > WS-BI-N.
004380     IF WS-BI-SUM > 1
004390        MOVE 1 TO WS-BI-SUM
004400     END-IF.
004410     MOVE WS-BI-SUM TO LP-P-VALUE(LOOP-IDX).
004420 4200-EXIT.
004430     EXIT.
004440
004450 4210-HALVE-TERM0.
004460     DIVIDE WS-BI-TERM0 BY 2 GIVING WS-BI-TERM0.
004470
004480 4220-STEP-TERM.
004490     COMPUTE WS-BI-CUR ROUNDED =
004500         WS-BI-CUR * (WS-BI-N - WS-BI-I + 1) / WS-BI-I.
004510
004520 4230-STEP-AND-ADD.
004530     COMPUTE WS-BI-CUR ROUNDED =
004540         WS-BI-CUR * (WS-BI-N - WS-BI-I + 1) / WS-BI-I.
004550     IF WS-BI-CUR NOT > WS-BI-OBS
004560        ADD WS-BI-CUR TO WS-BI-SUM
004570     END-IF.
004580
004590 4300-FDR-PASS.
004600     PERFORM 4310-INSERT-SORT THRU 4318-PLACE
004610         VARYING FDR-IDX FROM 2 BY 1 UNTIL FDR-IDX > WS-FDR-COUNT.
004620     MOVE 1 TO WS-FDR-PREV-MIN.
004630     PERFORM 4340-ASSIGN-Q VARYING FDR-IDX FROM 1 BY 1
004640         UNTIL FDR-IDX > WS-FDR-COUNT.
004650 4300-EXIT.
004660     EXIT.
004670
004680 4310-INSERT-SORT.
004690     MOVE FDR-PVALUE(FDR-IDX)   TO WS-FDR-KEY-V.
004700     MOVE FDR-ORIG-IDX(FDR-IDX) TO WS-FDR-KEY-O.
004710     MOVE FDR-IDX TO WS-FDR-J.
004720 4315-SHIFT-LOOP.
004730     IF WS-FDR-J < 2
004740        GO TO 4318-PLACE
004750     END-IF.
004760     IF FDR-PVALUE(WS-FDR-J - 1) NOT > WS-FDR-KEY-V
004770        GO TO 4318-PLACE
004780     END-IF.
004790     MOVE FDR-PVALUE(WS-FDR-J - 1)   TO FDR-PVALUE(WS-FDR-J).
004800     MOVE FDR-ORIG-IDX(WS-FDR-J - 1) TO FDR-ORIG-IDX(WS-FDR-J).
004810     SUBTRACT 1 FROM WS-FDR-J.
004820     GO TO 4315-SHIFT-LOOP.
004830 4318-PLACE.
004840     MOVE WS-FDR-KEY-V TO FDR-PVALUE(WS-FDR-J).
004850     MOVE WS-FDR-KEY-O TO FDR-ORIG-IDX(WS-FDR-J).
004860
004870 4340-ASSIGN-Q.
004880     COMPUTE WS-FDR-Q ROUNDED =
004890         FDR-PVALUE(FDR-IDX) * WS-FDR-COUNT / FDR-IDX.
004900     IF WS-FDR-Q < WS-FDR-PREV-MIN
004910        MOVE WS-FDR-Q TO WS-FDR-PREV-MIN
004920     END-IF.
004930     MOVE WS-FDR-PREV-MIN TO LP-FDR(FDR-ORIG-IDX(FDR-IDX)).
004940
004950*--------------------------------------------------------------
004960*  5000-BIAS-CALL (RULE R5) - MM/PP-PAIRS STAND IN FOR M/P,
004970*  LK-MIN-PAIRS-LOOP STANDS IN FOR THE READ-COUNT THRESHOLD.
004980*  MIN-ABS-LOG2 AND MAX-AMBIG-FRAC STILL NOT WIRED IN - SAME
004990*  AS THE PEAK SIDE (REQ LG-161 NOTE).
005000*--------------------------------------------------------------
005010 5000-BIAS-CALL.
005020     PERFORM 5010-BIAS-ONE-LOOP VARYING LOOP-IDX FROM 1 BY 1
005030         UNTIL LOOP-IDX > WS-LOOP-COUNT.
005040 5000-EXIT.
005050     EXIT.
005060
005070 5010-BIAS-ONE-LOOP.
005080     COMPUTE WS-BC-TOTAL =
005090         LP-MM-PAIRS(LOOP-IDX) + LP-PP-PAIRS(LOOP-IDX).
005100     COMPUTE WS-BC-FOLD-P = LP-PP-PAIRS(LOOP-IDX) * LK-MIN-FOLD.
005110     COMPUTE WS-BC-FOLD-M = LP-MM-PAIRS(LOOP-IDX) * LK-MIN-FOLD.
005120     IF WS-BC-FOLD-P < 1
005130        MOVE 1 TO WS-BC-FOLD-P
005140     END-IF.
005150     IF WS-BC-FOLD-M < 1
005160        MOVE 1 TO WS-BC-FOLD-M
005170     END-IF.
005180     EVALUATE TRUE
005190        WHEN WS-BC-TOTAL < LK-MIN-PAIRS-LOOP
005200           MOVE "Undetermined" TO LP-BIAS-CALL(LOOP-IDX)
005210        WHEN LP-FDR(LOOP-IDX) NOT > LK-FDR-THRESHOLD
005220             AND LP-MM-PAIRS(LOOP-IDX) NOT < WS-BC-FOLD-P
005230           MOVE "Maternal"     TO LP-BIAS-CALL(LOOP-IDX)
005240        WHEN LP-FDR(LOOP-IDX) NOT > LK-FDR-THRESHOLD
005250             AND LP-PP-PAIRS(LOOP-IDX) NOT < WS-BC-FOLD-M
005260           MOVE "Paternal"     TO LP-BIAS-CALL(LOOP-IDX)
005270        WHEN OTHER
005280           MOVE "Balanced"     TO LP-BIAS-CALL(LOOP-IDX)
005290     END-EVALUATE.
005300
005310*--------------------------------------------------------------
005320*  5500-LOCAL-VALIDATE (RULE R8, LOCAL VALIDATOR).  NO REAL
005330*  LOCAL PERMUTATION TEST HAS EVER BEEN WRITTEN BEHIND THIS
005340*  (REQ LG-161) - WHEN LK-VALIDATE-LOOPS IS "LOCAL" THE TWO
005350*  COLUMNS STILL GO OUT AS THE FIXED PLACEHOLDER (Z=0, P=1).
005351*  20030724 KPN - "NONE" WAS COMING OUT BYTE-IDENTICAL TO
005352*  "LOCAL" BECAUSE LK-VALIDATE-LOOPS WAS NEVER TESTED HERE.
005353*  "NONE" NOW ZEROES BOTH COLUMNS SO THE RUN-CARD SETTING IS
005354*  VISIBLE IN THE OUTPUT (PR LG-253).  IF A REAL CALC IS EVER
005355*  WRITTEN, IT REPLACES THE "LOCAL" LEG BELOW.
005360*--------------------------------------------------------------
005370 5500-LOCAL-VALIDATE.
005371     PERFORM 5510-VALIDATE-ONE-LOOP VARYING LOOP-IDX FROM 1 BY 1
005372         UNTIL LOOP-IDX > WS-LOOP-COUNT.
005373 5500-EXIT.
005374     EXIT.
005375
005376 5510-VALIDATE-ONE-LOOP.
005377     IF LK-VALIDATE-LOCAL
005378        MOVE 0 TO LP-LOCAL-Z(LOOP-IDX)
005379        MOVE 1 TO LP-LOCAL-P(LOOP-IDX)
005380     ELSE
005381        MOVE 0 TO LP-LOCAL-Z(LOOP-IDX)
005382        MOVE 0 TO LP-LOCAL-P(LOOP-IDX)
005383     END-IF.
005470
005480*--------------------------------------------------------------
005490*  6000-WRITE-LOOP-OUT (RESULT WRITER) - 17-COLUMN TAB-
005500*  SEPARATED LOOP-RESULT FILE, NO HEADER, INPUT ORDER.
005510*--------------------------------------------------------------
005520 6000-WRITE-LOOP-OUT.
005530     OPEN OUTPUT LOOPOUT.
005540     PERFORM 6010-WRITE-ONE-LOOP VARYING LOOP-IDX FROM 1 BY 1
005550         UNTIL LOOP-IDX > WS-LOOP-COUNT.
005560     CLOSE LOOPOUT.
005570 6000-EXIT.
005580     EXIT.
005590
005600 6010-WRITE-ONE-LOOP.
005610     MOVE LP-CHROM1(LOOP-IDX)       TO LR-CHROM1.
005620     MOVE LP-START1(LOOP-IDX)       TO LR-START1.
005630     MOVE LP-END1(LOOP-IDX)         TO LR-END1.
005640     MOVE LP-CHROM2(LOOP-IDX)       TO LR-CHROM2.
005650     MOVE LP-START2(LOOP-IDX)       TO LR-START2.
005660     MOVE LP-END2(LOOP-IDX)         TO LR-END2.
005670     MOVE LP-NAME(LOOP-IDX)         TO LR-LOOP-ID.
005680     MOVE LP-MM-PAIRS(LOOP-IDX)     TO LR-MATERNAL-PAIRS.
005690     MOVE LP-PP-PAIRS(LOOP-IDX)     TO LR-PATERNAL-PAIRS.
005700     MOVE LP-AMBIG-PAIRS(LOOP-IDX)  TO LR-AMBIGUOUS-PAIRS.
005710     MOVE LP-TOTAL-PAIRS(LOOP-IDX)  TO LR-TOTAL-PAIRS.
005720     MOVE LP-LOG2-RATIO(LOOP-IDX)   TO LR-LOG2-RATIO-PAIRS.
005730     COMPUTE LR-P-VALUE-PAIRS ROUNDED = LP-P-VALUE(LOOP-IDX).
005740     COMPUTE LR-FDR-PAIRS ROUNDED = LP-FDR(LOOP-IDX).
005750     MOVE LP-BIAS-CALL(LOOP-IDX)    TO LR-BIAS-CALL.
005760     MOVE LP-LOCAL-Z(LOOP-IDX)      TO LR-LOCAL-ENRICH-Z.
005770     MOVE LP-LOCAL-P(LOOP-IDX)      TO LR-LOCAL-ENRICH-P.
005780     MOVE LOOP-RESULT-LINE TO LOOPOUT-REC.
005790     WRITE LOOPOUT-REC.
005800

