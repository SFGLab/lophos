000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LOPPRIM.
000120 AUTHOR.        K. NIKOLAOU.
000130 INSTALLATION.  BULL HN INFORMATION SYSTEMS HELLAS - GENOME OPS GRP.
000140 DATE-WRITTEN.  JUNE 1997.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*--------------------------------------------------------------
000180*  CHANGE LOG
000190*  19970622 KPN  ORIGINAL - PRIMARY-CHROMOSOME FILTER FOR THE     KPN9706 
000200*                ALLELE PHASING BATCH (REQ LG-161).  RE-READS
000210*                PEAKOUT/LOOPOUT AND WRITES PEAKPRI/LOOPPRI
000220*                WHEN LK-PRIMARY-ONLY IS "Y".  TABLE-LOOKUP
000230*                IDIOM CARRIED OVER FROM THE OLD CONST CODE
000240*                VALIDATION PROGRAM.
000250*  19970815 KPN  ADDED "UN" TO THE EXCLUSION LIST - A FEW LAB     KPN9708 
000260*                REFERENCES CAME THROUGH AS "CHRUN_..." (PR
000270*                LG-170).
000280*  19990118 TST  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS      TST9901
000290*                PROGRAM.  SIGNED OFF PER MEMO 99-004.
000291*  20030508 KPN  2000-IS-PRIMARY WAS MATCHING ON THE FIRST TWO    KPN0305
000292*                BYTES OF THE REMAINDER ONLY - "CHR11ABC" REDUCED
000293*                TO "11" AND PASSED.  NOW REQUIRES THE TRAILING
000294*                18 BYTES BE ALL SPACES (FULL MATCH) BEFORE THE
000295*                CODE TABLE LOOKUP (PR LG-241).
000300*--------------------------------------------------------------
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. PENTIUM-100.
000340 OBJECT-COMPUTER. PENTIUM-100.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT PEAKRES ASSIGN TO "PEAKOUT"
000400         ORGANIZATION LINE SEQUENTIAL
000410         FILE STATUS IS WS-PEAKRES-STAT.
000420
000430     SELECT LOOPRES ASSIGN TO "LOOPOUT"
000440         ORGANIZATION LINE SEQUENTIAL
000450         FILE STATUS IS WS-LOOPRES-STAT.
000460
000470     SELECT PEAKPRI ASSIGN TO "PEAKPRI"
000480         ORGANIZATION LINE SEQUENTIAL
000490         FILE STATUS IS WS-PEAKPRI-STAT.
000500
000510     SELECT LOOPPRI ASSIGN TO "LOOPPRI"
000520         ORGANIZATION LINE SEQUENTIAL
000530         FILE STATUS IS WS-LOOPPRI-STAT.
000540
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  PEAKRES.
000580 01  PEAKRES-REC              PIC X(150).
000590
000600 FD  LOOPRES.
000610 01  LOOPRES-REC              PIC X(220).
000620
000630 FD  PEAKPRI.
000640 01  PEAKPRI-REC              PIC X(150).
000650
000660 FD  LOOPPRI.
000670 01  LOOPPRI-REC              PIC X(220).
000680
000690 WORKING-STORAGE SECTION.
000700 77  WS-PEAKRES-STAT          PIC X(02).
000710 77  WS-LOOPRES-STAT          PIC X(02).
000720 77  WS-PEAKPRI-STAT          PIC X(02).
000730 77  WS-LOOPPRI-STAT          PIC X(02).
000740 77  WS-EOF-SW                PIC X(01) VALUE "N".
000750     88  WS-EOF               VALUE "Y".
000760
000770 COPY LOPRES1.
000780
000790*--------------------------------------------------------------
000800*  VALID PRIMARY-CHROMOSOME CODE TABLE - SAME "LITERAL LIST
000810*  PLUS REDEFINES" IDIOM AS THE OLD CONST PROGRAM'S COLOUR
000820*  TABLE.  HUMAN AUTOSOMES 1-22 PLUS X, Y, M.
000830*--------------------------------------------------------------
000840 01  VALID-CHROM-LIST.
000850     02  FILLER PIC X(02) VALUE "1 ".
000860     02  FILLER PIC X(02) VALUE "2 ".
000870     02  FILLER PIC X(02) VALUE "3 ".
000880     02  FILLER PIC X(02) VALUE "4 ".
000890     02  FILLER PIC X(02) VALUE "5 ".
000900     02  FILLER PIC X(02) VALUE "6 ".
000910     02  FILLER PIC X(02) VALUE "7 ".
000920     02  FILLER PIC X(02) VALUE "8 ".
000930     02  FILLER PIC X(02) VALUE "9 ".
000940     02  FILLER PIC X(02) VALUE "10".
000950     02  FILLER PIC X(02) VALUE "11".
000960     02  FILLER PIC X(02) VALUE "12".
000970     02  FILLER PIC X(02) VALUE "13".
000980     02  FILLER PIC X(02) VALUE "14".
000990     02  FILLER PIC X(02) VALUE "15".
001000     02  FILLER PIC X(02) VALUE "16".
001010     02  FILLER PIC X(02) VALUE "17".
001020     02  FILLER PIC X(02) VALUE "18".
001030     02  FILLER PIC X(02) VALUE "19".
001040     02  FILLER PIC X(02) VALUE "20".
001050     02  FILLER PIC X(02) VALUE "21".
001060     02  FILLER PIC X(02) VALUE "22".
001070     02  FILLER PIC X(02) VALUE "X ".
001080     02  FILLER PIC X(02) VALUE "Y ".
001090     02  FILLER PIC X(02) VALUE "M ".
001100 01  VALID-CHROM-TABLE REDEFINES VALID-CHROM-LIST.
001110     02  WS-VALID-CODE PIC X(02) OCCURS 25 TIMES
001120                        INDEXED BY WS-VC-IDX.
001130
001140*--------------------------------------------------------------
001150*  PRIMARY-CHROMOSOME FILTER WORK AREA.
001160*--------------------------------------------------------------
001170 77  WS-CHROM-TEST             PIC X(20).
001180 01  WS-CHROM-UPPER            PIC X(20).
001190 01  WS-CHROM-UPPER-R REDEFINES WS-CHROM-UPPER.
001200     05  WS-CU-PREFIX3         PIC X(03).
001210     05  WS-CU-REST17          PIC X(17).
001220 01  WS-CHR-REMAINDER          PIC X(20).
001230 01  WS-CHR-REMAINDER-R REDEFINES WS-CHR-REMAINDER.
001240     05  WS-CHR-CODE2          PIC X(02).
001250     05  WS-CHR-TRAILER        PIC X(18).
001260 77  WS-EXCL-CNT                PIC 9(02) COMP.
001270 77  WS-IS-PRIMARY-SW           PIC X(01) VALUE "N".
001280     88  WS-IS-PRIMARY          VALUE "Y".
001290 77  WS-ANCHOR1-PRIMARY          PIC X(01).
001300
001310 LINKAGE SECTION.
001320 COPY LOPPRM1.
001330
001340 PROCEDURE DIVISION USING LK-PARM-AREA.
001350
001360 0000-MAIN-CONTROL.
001370     PERFORM 3000-FILTER-PEAKS THRU 3000-EXIT.
001380     PERFORM 4000-FILTER-LOOPS THRU 4000-EXIT.
001390     EXIT PROGRAM.
001400
001410*--------------------------------------------------------------
001420*  2000-IS-PRIMARY (PRIMARY-CHROMOSOME FILTER).  SUBSTRING
001430*  EXCLUSION FIRST - ANY OF "_", "ALT", "DECOY", "RANDOM", "UN"
001440*  ANYWHERE IN THE NAME DISQUALIFIES IT OUTRIGHT; OTHERWISE AN
001450*  EXACT MATCH (OPTIONAL "CHR" PREFIX STRIPPED) AGAINST 1-22,
001460*  X, Y, M QUALIFIES IT.
001470*--------------------------------------------------------------
001480 2000-IS-PRIMARY.
001490     MOVE "N" TO WS-IS-PRIMARY-SW.
001500     MOVE WS-CHROM-TEST TO WS-CHROM-UPPER.
001510     INSPECT WS-CHROM-UPPER CONVERTING
001520         "abcdefghijklmnopqrstuvwxyz" TO
001530         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001540     MOVE 0 TO WS-EXCL-CNT.
001550     INSPECT WS-CHROM-UPPER TALLYING WS-EXCL-CNT
001560         FOR ALL "_" ALL "ALT" ALL "DECOY" ALL "RANDOM" ALL "UN".
001570     IF WS-EXCL-CNT > 0
001580        GO TO 2000-EXIT
001590     END-IF.
001600     IF WS-CU-PREFIX3 = "CHR"
001610        MOVE WS-CU-REST17 TO WS-CHR-REMAINDER
001620     ELSE
001630        MOVE WS-CHROM-UPPER TO WS-CHR-REMAINDER
001640     END-IF.
001650     IF WS-CHR-TRAILER NOT = SPACES
001651        GO TO 2000-EXIT
001652     END-IF.
001660     SET WS-VC-IDX TO 1.
001670     SEARCH WS-VALID-CODE
001680        AT END
001690           MOVE "N" TO WS-IS-PRIMARY-SW
001700        WHEN WS-VALID-CODE(WS-VC-IDX) = WS-CHR-CODE2
001710           MOVE "Y" TO WS-IS-PRIMARY-SW
001720     END-SEARCH.
001730 2000-EXIT.
001740     EXIT.
001750
001760*--------------------------------------------------------------
001770*  3000-FILTER-PEAKS - RE-READS PEAKOUT, KEEPS ONLY PRIMARY-
001780*  CHROMOSOME ROWS.  THE RECORD LAYOUT IS THE SAME TAB-
001790*  SEPARATED FORM IT WAS WRITTEN IN, SO A STRAIGHT MOVE INTO
001800*  PEAK-RESULT-LINE RECONSTRUCTS EVERY COLUMN.
001810*--------------------------------------------------------------
001820 3000-FILTER-PEAKS.
001830     MOVE "N" TO WS-EOF-SW.
001840     OPEN INPUT PEAKRES.
001850     OPEN OUTPUT PEAKPRI.
001860 3010-READ-PEAK-LOOP.
001870     READ PEAKRES INTO PEAK-RESULT-LINE
001880         AT END MOVE "Y" TO WS-EOF-SW
001890     END-READ.
001900     IF WS-EOF
001910        CLOSE PEAKRES PEAKPRI
001920        GO TO 3000-EXIT
001930     END-IF.
001940     MOVE PR-CHROM TO WS-CHROM-TEST.
001950     PERFORM 2000-IS-PRIMARY THRU 2000-EXIT.
001960     IF WS-IS-PRIMARY
001970        MOVE PEAK-RESULT-LINE TO PEAKPRI-REC
001980        WRITE PEAKPRI-REC
001990     END-IF.
002000     GO TO 3010-READ-PEAK-LOOP.
002010 3000-EXIT.
002020     EXIT.
002030
002040*--------------------------------------------------------------
002050*  4000-FILTER-LOOPS - RE-READS LOOPOUT; A LOOP IS PRIMARY ONLY
002060*  WHEN BOTH ANCHORS ARE (RULE PRIMARY-CHROMOSOME FILTER).
002070*--------------------------------------------------------------
002080 4000-FILTER-LOOPS.
002090     MOVE "N" TO WS-EOF-SW.
002100     OPEN INPUT LOOPRES.
002110     OPEN OUTPUT LOOPPRI.
002120 4010-READ-LOOP-LOOP.
002130     READ LOOPRES INTO LOOP-RESULT-LINE
002140         AT END MOVE "Y" TO WS-EOF-SW
002150     END-READ.
002160     IF WS-EOF
002170        CLOSE LOOPRES LOOPPRI
002180        GO TO 4000-EXIT
002190     END-IF.
002200     MOVE LR-CHROM1 TO WS-CHROM-TEST.
002210     PERFORM 2000-IS-PRIMARY THRU 2000-EXIT.
002220     MOVE WS-IS-PRIMARY-SW TO WS-ANCHOR1-PRIMARY.
002230     MOVE LR-CHROM2 TO WS-CHROM-TEST.
002240     PERFORM 2000-IS-PRIMARY THRU 2000-EXIT.
002250     IF WS-ANCHOR1-PRIMARY = "Y" AND WS-IS-PRIMARY
002260        MOVE LOOP-RESULT-LINE TO LOOPPRI-REC
002270        WRITE LOOPPRI-REC
002280     END-IF.
002290     GO TO 4010-READ-LOOP-LOOP.
002300 4000-EXIT.
002310     EXIT.
002320

