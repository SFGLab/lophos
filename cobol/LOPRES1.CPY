000100*==============================================================
000110*  LOPRES1.CPY
000120*  LOPHOS PHASING SUITE - OUTPUT RESULT LINE LAYOUTS.
000130*  COPY LOPRES1.  INTO THE FILE SECTION OF EVERY PROGRAM THAT
000140*  WRITES OR RE-READS PEAKOUT, LOOPOUT, QCOUT OR QUICKOUT -
000150*  LOPPEAK AND LOPLOOP WRITE; LOPPRIM AND LOPQCK RE-READ.
000160*  COLUMNS ARE TAB-SEPARATED (HEX 09); EACH COLUMN KEEPS ITS
000170*  OWN FIXED WIDTH SO THE RE-READERS CAN UNSTRING RELIABLY.
000180*--------------------------------------------------------------
000190*  CHANGE LOG
000200*  19960312 TST  ORIGINAL - PEAK-RESULT-LINE / LOOP-RESULT-LINE.  TST9603 
000210*  19960508 TST  ADDED SUMMARY-LINE FOR THE QC BREAKDOWN FILE.    TST9605 
000220*  19970622 KPN  ADDED LOCAL-ENRICHMENT-Z/-P COLUMNS TO           KPN9706 
000230*                LOOP-RESULT-LINE (REQ LG-161, LOCAL VALIDATOR).
000240*==============================================================
000250
000260 01  PEAK-RESULT-LINE.
000270     05  PR-CHROM             PIC X(20).
000280     05  PR-TAB-01            PIC X(01) VALUE X"09".
000290     05  PR-START-POS         PIC 9(09).
000300     05  PR-TAB-02            PIC X(01) VALUE X"09".
000310     05  PR-END-POS           PIC 9(09).
000320     05  PR-TAB-03            PIC X(01) VALUE X"09".
000330     05  PR-PEAK-ID           PIC X(30).
000340     05  PR-TAB-04            PIC X(01) VALUE X"09".
000350     05  PR-MATERNAL          PIC 9(07).
000360     05  PR-TAB-05            PIC X(01) VALUE X"09".
000370     05  PR-PATERNAL          PIC 9(07).
000380     05  PR-TAB-06            PIC X(01) VALUE X"09".
000390     05  PR-TOTAL             PIC 9(07).
000400     05  PR-TAB-07            PIC X(01) VALUE X"09".
000410     05  PR-LOG2-RATIO        PIC -999.999999.
000420     05  PR-TAB-08            PIC X(01) VALUE X"09".
000430     05  PR-P-VALUE           PIC 9.999999.
000440     05  PR-TAB-09            PIC X(01) VALUE X"09".
000450     05  PR-FDR               PIC 9.999999.
000460     05  PR-TAB-10            PIC X(01) VALUE X"09".
000470     05  PR-BIAS-CALL         PIC X(12).
000480
000490 01  LOOP-RESULT-LINE.
000500     05  LR-CHROM1            PIC X(20).
000510     05  LR-TAB-01            PIC X(01) VALUE X"09".
000520     05  LR-START1            PIC 9(09).
000530     05  LR-TAB-02            PIC X(01) VALUE X"09".
000540     05  LR-END1              PIC 9(09).
000550     05  LR-TAB-03            PIC X(01) VALUE X"09".
000560     05  LR-CHROM2            PIC X(20).
000570     05  LR-TAB-04            PIC X(01) VALUE X"09".
000580     05  LR-START2            PIC 9(09).
000590     05  LR-TAB-05            PIC X(01) VALUE X"09".
000600     05  LR-END2              PIC 9(09).
000610     05  LR-TAB-06            PIC X(01) VALUE X"09".
000620     05  LR-LOOP-ID           PIC X(30).
000630     05  LR-TAB-07            PIC X(01) VALUE X"09".
000640     05  LR-MATERNAL-PAIRS    PIC 9(07).
000650     05  LR-TAB-08            PIC X(01) VALUE X"09".
000660     05  LR-PATERNAL-PAIRS    PIC 9(07).
000670     05  LR-TAB-09            PIC X(01) VALUE X"09".
000680     05  LR-AMBIGUOUS-PAIRS   PIC 9(07).
000690     05  LR-TAB-10            PIC X(01) VALUE X"09".
000700     05  LR-TOTAL-PAIRS       PIC 9(07).
000710     05  LR-TAB-11            PIC X(01) VALUE X"09".
000720     05  LR-LOG2-RATIO-PAIRS  PIC -999.999999.
000730     05  LR-TAB-12            PIC X(01) VALUE X"09".
000740     05  LR-P-VALUE-PAIRS     PIC 9.999999.
000750     05  LR-TAB-13            PIC X(01) VALUE X"09".
000760     05  LR-FDR-PAIRS         PIC 9.999999.
000770     05  LR-TAB-14            PIC X(01) VALUE X"09".
000780     05  LR-BIAS-CALL         PIC X(12).
000790     05  LR-TAB-15            PIC X(01) VALUE X"09".
000800     05  LR-LOCAL-ENRICH-Z    PIC -999.999999.
000810     05  LR-TAB-16            PIC X(01) VALUE X"09".
000820     05  LR-LOCAL-ENRICH-P    PIC 9.999999.
000830
000840 01  SUMMARY-LINE.
000850     05  SM-METRIC            PIC X(30).
000860     05  SM-TAB               PIC X(01) VALUE X"09".
000870     05  SM-VALUE             PIC X(20).
000880
000890 01  SUMMARY-HEADER-LINE.
000900     05  FILLER               PIC X(06) VALUE "metric".
000910     05  FILLER               PIC X(01) VALUE X"09".
000920     05  FILLER               PIC X(05) VALUE "value".
000930     05  FILLER               PIC X(39) VALUE SPACES.
000940

